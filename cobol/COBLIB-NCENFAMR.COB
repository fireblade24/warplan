      *====================================================             00010000
       IDENTIFICATION                            DIVISION.              00010100
      *====================================================             00010200
       PROGRAM-ID. NCENFAMR.                                            00010300
       AUTHOR. RENATO CASTRO MOTA.                                      00010400
       INSTALLATION. FOURSYS - CELULA EDGAR.                            00010500
       DATE-WRITTEN. 11/19/1995.                                        00010600
       DATE-COMPILED.                                                   00010700
       SECURITY. CONFIDENCIAL - USO INTERNO FOURSYS / EDGAR.            00010800
      *===================================================*             00010900
      *  AUTOR   : RENATO CASTRO MOTA                     *             00011000
      *  EMPRESA : FOURSYS - CELULA EDGAR                 *             00011100
      *  OBJETIVO: LER O ARQUIVO DE FUNDOS (N-CEN) JA     *             00011200
      *            ORDENADO POR FAMILIA, ACUMULAR OS      *             00011300
      *            INDICADORES DE CADA FAMILIA E DO       *             00011400
      *            FORMULARIO QES NO DATASET, CLASSIFICAR *             00011500
      *            A FAMILIA (TIER/OPENNESS/VALOR) E       *            00011600
      *            EMITIR O RELATORIO EXECUTIVO N-CEN MAIS *            00011700
      *            O ARQUIVO PLANO ENRIQUECIDO DE FUNDOS.  *            00011800
      *---------------------------------------------------*             00011900
      *  ARQUIVOS:                                        *             00012000
      *  DDNAME             I/O           INCLUDE/BOOK    *             00012100
      *  NCENIN              I             #BKNCNFD       *             00012200
      *  NCENRPT             O             ---------      *             00012300
      *  NCENEXP             O             #BKNCNEX       *             00012400
      *===================================================*             00012500
      *  HISTORICO DE ALTERACOES:                          *            00012600
      *  DATA     AUTOR   CHAMADO    DESCRICAO              *           00012700
      *  951119   RCM     PRJ-0050   CRIACAO DO PROGRAMA.   *           00012800
      *  970408   RCM     PRJ-0050   INCLUSAO DA TABELA DE  *           00012900
      *            TALLY DE FORMULARIO COM ORDENACAO POR    *           00013000
      *            QUANTIDADE DESCENDENTE.                  *           00013100
      *  980602   APS     CH-0089    CORRECAO NO CALCULO DE *           00013200
      *            AVG-AGENT-COUNT QUANDO A FAMILIA TEM SO  *           00013300
      *            UM FUNDO.                                *           00013400
      *  981120   VL      Y2K-0031   REVISAO Y2K - CAMPO DE *           00013500
      *            DATA DE PROCESSAMENTO PASSA A SER LIDO   *           00013600
      *            EM FORMATO AAMMDD COM SECULO FIXO 20.    *           00013700
      *  990115   VL      Y2K-0031   TESTES DE VIRADA DE    *           00013800
      *            SECULO CONCLUIDOS - SEM PENDENCIAS.      *           00013900
      *  010304   RCM     CH-0102    INCLUSAO DO ARQUIVO     *          00014000
      *            PLANO ENRIQUECIDO NCENEXP COM OS CAMPOS  *           00014100
      *            DE RESUMO DA FAMILIA POR FUNDO.           *          00014200
      *  030919   APS     PRJ-0061   INCLUSAO DO SCRIPT DE  *           00014300
      *            CONVERSA E DOS PROBLEMAS PROVAVEIS NO    *           00014400
      *            RESUMO EXECUTIVO DE CADA FAMILIA.         *          00014500
      *  081015   LFS      CH-0177   AJUSTE NA SEGUNDA      *           00014600
      *            PASSADA PARA REABRIR O ARQUIVO NCENIN    *           00014700
      *            EM VEZ DE MANTE-LO EM MEMORIA.           *           00014800
      *  120614   LFS      PRJ-0205  REVISAO GERAL DE       *           00014900
      *            COMENTARIOS PARA A NOVA CELULA EDGAR.     *          00015000
      *  140227   RCM      CH-0231   DATE-WRITTEN ESTAVA     *          00015100
      *            GRAVADA COMO 1996 - CORRIGIDA PARA 1995   *          00015200
      *            (MESMO ANO DA CRIACAO DO PROGRAMA) E O    *          00015300
      *            HISTORICO AJUSTADO. ALEM DISSO, AS LINHAS *          00015400
      *            DO RESUMO EXECUTIVO E DA LISTA DE          *         00015500
      *            PRIORIDADE USAVAM STRING ... DELIMITED BY *          00015600
      *            SPACE SOBRE NOME DE FAMILIA/FUNDO/ADMIN/   *         00015700
      *            ADVISER E SOBRE O MARCADOR DE FORMULARIO - *         00015800
      *            CORTANDO NO PRIMEIRO BRANCO EMBUTIDO (EX.: *         00015900
      *            'DEF 14A', 'VERY HIGH', NOMES COM MAIS DE  *         00016000
      *            UMA PALAVRA). PASSA A USAR DELIMITED BY    *         00016100
      *            SIZE COM O TAMANHO REAL DO CAMPO (NOVA     *         00016200
      *            ROTINA 3080-ACHAR-TAMANHO-TEXTO). A SECAO  *         00016300
      *            DE CABECALHO DOS FUNDOS, QUE ESTAVA COM O  *         00016400
      *            NUMERO ERRADO (1100) DENTRO DO BLOCO DA    *         00016500
      *            SEGUNDA PASSADA, FOI RENUMERADA PARA 4150. *         00016600
      *  140819   RCM      CH-0238   WRK-SEMAF (9(01)) ESTOU- *         00016700
      *            RAVA A SOMA DE VALUE-SCORE + SWITCH-SCORE  *         00016800
      *            NO CALCULO DO TIER (MAXIMO 11), FAZENDO AS *         00016900
      *            FAMILIAS DE TIER 1 CAIREM PARA TIER 4. A   *         00017000
      *            SOMA PASSA A IR PARA UM CAMPO PROPRIO,     *         00017100
      *            WRK-FAM-TIER-SOMA PIC 9(02) COMP, SEM      *         00017200
      *            MEXER NO USO DE WRK-SEMAF COMO SINALIZADOR *         00017300
      *            BOOLEANO EM 2570/2571.                     *         00017400
      *===================================================*             00017500
                                                                        00017600
      *====================================================             00017700
       ENVIRONMENT                               DIVISION.              00017800
      *====================================================             00017900
       CONFIGURATION                             SECTION.               00018000
       SPECIAL-NAMES.                                                   00018100
           C01 IS TOP-OF-FORM.                                          00018200
                                                                        00018300
       INPUT-OUTPUT                              SECTION.               00018400
       FILE-CONTROL.                                                    00018500
           SELECT NCENIN ASSIGN TO NCENIN                               00018600
               FILE STATUS IS WRK-FS-NCENIN.                            00018700
                                                                        00018800
           SELECT NCENRPT ASSIGN TO NCENRPT                             00018900
               FILE STATUS IS WRK-FS-NCENRPT.                           00019000
                                                                        00019100
           SELECT NCENEXP ASSIGN TO NCENEXP                             00019200
               FILE STATUS IS WRK-FS-NCENEXP.                           00019300
                                                                        00019400
      *====================================================             00019500
       DATA                                      DIVISION.              00019600
      *====================================================             00019700
      *-----------------------------------------------------            00019800
       FILE                                      SECTION.               00019900
      *-----------------------------------------------------            00020000
       FD NCENIN                                                        00020100
           RECORDING MODE IS F                                          00020200
           BLOCK CONTAINS 0 RECORDS.                                    00020300
           COPY '#BKNCNFD'.                                             00020400
                                                                        00020500
       FD NCENRPT                                                       00020600
           RECORDING MODE IS F                                          00020700
           BLOCK CONTAINS 0 RECORDS.                                    00020800
       01 FD-NCENRPT.                                                   00020900
          05 FD-NCENRPT-LINHA      PIC X(285).                          00021000
          05 FILLER                PIC X(005).                          00021100
                                                                        00021200
       FD NCENEXP                                                       00021300
           RECORDING MODE IS F                                          00021400
           BLOCK CONTAINS 0 RECORDS.                                    00021500
           COPY '#BKNCNEX'.                                             00021600
                                                                        00021700
      *-----------------------------------------------------            00021800
       WORKING-STORAGE                           SECTION.               00021900
      *-----------------------------------------------------            00022000
           COPY '#GLOG'.                                                00022100
      *-----------------------------------------------------            00022200
       01 FILLER PIC X(48) VALUE                                        00022300
            '--------------VARIAVEIS PARA CABECALHO-------'.            00022400
      *-----------------------------------------------------            00022500
       01 WRK-CABEC-TITULO.                                             00022600
          05 WRK-CT-TEXTO       PIC X(40) VALUE                         00022700
             'NCEN Executive Summary'.                                  00022800
          05 WRK-CT-PAG-LIT     PIC X(06) VALUE 'PAGE: '.               00022900
          05 WRK-CT-PAG         PIC 9(02).                              00023000
          05 FILLER             PIC X(242) VALUE SPACES.                00023100
      *-----------------------------------------------------            00023200
       01 FILLER PIC X(48) VALUE                                        00023300
            '--------------VARIAVEIS PARA EXIBICAO--------'.            00023400
      *-----------------------------------------------------            00023500
       01 WRK-LINHA-GERAL.                                              00023600
          05 WRK-LG-TEXTO       PIC X(285).                             00023700
          05 FILLER             PIC X(005).                             00023800
                                                                        00023900
       77 WRK-LINHABRANCO       PIC X(290) VALUE SPACES.                00024000
                                                                        00024100
       77 WRK-PAG               PIC 9(02) VALUE 1.                      00024200
       77 WRK-LINHAS            PIC 9(02) VALUE 1.                      00024300
      *-----------------------------------------------------            00024400
       01 FILLER PIC X(48) VALUE                                        00024500
            '----VARIAVEIS PARA DATA DE PROCESSAMENTO------'.           00024600
      *-----------------------------------------------------            00024700
       01 WRK-DATA-PROCESSO     PIC X(08) VALUE SPACES.                 00024800
       01 WRK-DATA-PROCESSO-R REDEFINES                                 00024900
          WRK-DATA-PROCESSO.                                            00025000
          05 WRK-DP-AA          PIC X(02).                              00025100
          05 WRK-DP-MM          PIC X(02).                              00025200
          05 WRK-DP-DD          PIC X(02).                              00025300
          05 FILLER             PIC X(02).                              00025400
      *-----------------------------------------------------            00025500
       01 FILLER PIC X(48) VALUE                                        00025600
            '----VARIAVEIS PARA ACUMULACAO DE DATASET------'.           00025700
      *-----------------------------------------------------            00025800
       77 WRK-TOT-FUNDOS        PIC 9(07) COMP.                         00025900
       77 WRK-TOT-EA            PIC 9(07) COMP.                         00026000
      *-----------------------------------------------------            00026100
       01 FILLER PIC X(48) VALUE                                        00026200
            '----VARIAVEIS PARA CONTROLE DE QUEBRA---------'.           00026300
      *-----------------------------------------------------            00026400
       01 WRK-ULT-FAMILIA       PIC X(60) VALUE SPACES.                 00026500
       01 WRK-ULT-FAMILIA-R REDEFINES                                   00026600
          WRK-ULT-FAMILIA.                                              00026700
          05 WRK-ULT-FAMILIA-LETRA PIC X(01).                           00026800
          05 FILLER                PIC X(59).                           00026900
      *-----------------------------------------------------            00027000
       01 FILLER PIC X(48) VALUE                                        00027100
            '----TABELA DE FAMILIAS (EM MEMORIA)-----------'.           00027200
      *-----------------------------------------------------            00027300
       01 WRK-TAB-FAMILIA.                                              00027400
          05 WRK-FAM-ENTRY OCCURS 300 TIMES                             00027500
             INDEXED BY WRK-FAM-IDX.                                    00027600
             10 WRK-FAM-NOME              PIC X(60).                    00027700
             10 WRK-FAM-QTD-FUNDOS        PIC 9(05) COMP.               00027800
             10 WRK-FAM-TOT-FILINGS       PIC 9(09) COMP.               00027900
             10 WRK-FAM-QES-FILINGS       PIC 9(09) COMP.               00028000
             10 WRK-FAM-SOMA-AGENTES      PIC 9(07) COMP.               00028100
             10 WRK-FAM-EA-CNT            PIC 9(05) COMP.               00028200
             10 WRK-FAM-QES-FUNDOS-CNT    PIC 9(05) COMP.               00028300
             10 WRK-FAM-QES-SHARE         PIC 9(03)V99 COMP.            00028400
             10 WRK-FAM-AVG-AGENTES       PIC 9(03)V99 COMP.            00028500
             10 WRK-FAM-VALUE-SCORE       PIC 9(02) COMP.               00028600
             10 WRK-FAM-SWITCH-SCORE      PIC 9(02) COMP.               00028700
             10 WRK-FAM-MONEY-RANK        PIC X(04).                    00028800
             10 WRK-FAM-OPENNESS          PIC X(09).                    00028900
             10 WRK-FAM-TIER              PIC X(06).                    00029000
             10 WRK-FAM-RAZAO-SWITCH      PIC X(160).                   00029100
             10 WRK-FAM-PROBLEMAS         PIC X(250).                   00029200
             10 FILLER                    PIC X(010).                   00029300
       77 WRK-FAM-CNT           PIC 9(05) COMP.                         00029400
       77 WRK-FAM-PTR           PIC 9(05) COMP.                         00029500
      *-----------------------------------------------------            00029600
       01 FILLER PIC X(48) VALUE                                        00029700
            '----TABELA DE TALLY DE FORMULARIOS------------'.           00029800
      *-----------------------------------------------------            00029900
       01 WRK-TAB-FORM-TIPO.                                            00030000
          05 WRK-FT-ENTRY OCCURS 60 TIMES                               00030100
             INDEXED BY WRK-FT-IDX.                                     00030200
             10 WRK-FT-NOME     PIC X(12).                              00030300
             10 WRK-FT-QTD      PIC 9(07) COMP.                         00030400
             10 FILLER          PIC X(01).                              00030500
       77 WRK-FT-CNT            PIC 9(03) COMP.                         00030600
       77 WRK-FT-ACHOU          PIC 9(01) COMP.                         00030700
       77 WRK-FT-TEMP-NOME      PIC X(12).                              00030800
       77 WRK-FT-TEMP-QTD       PIC 9(07) COMP.                         00030900
       77 WRK-ORD-I             PIC 9(03) COMP.                         00031000
       77 WRK-ORD-J             PIC 9(03) COMP.                         00031100
       77 WRK-ORD-J1            PIC 9(03) COMP.                         00031200
      *-----------------------------------------------------            00031300
       01 FILLER PIC X(48) VALUE                                        00031400
            '----VARIAVEIS PARA PARSE DE FORM::COUNT-------'.           00031500
      *-----------------------------------------------------            00031600
       77 WRK-TALLY-PTR         PIC 9(03) COMP.                         00031700
       77 WRK-TALLY-ACHOU-DUPLO PIC 9(01) COMP.                         00031800
       01 WRK-TALLY-SEG         PIC X(40).                              00031900
       01 WRK-SEG-NOME          PIC X(12).                              00032000
       01 WRK-SEG-QTD-TXT       PIC X(07) JUSTIFIED RIGHT.              00032100
       77 WRK-SEG-QTD           PIC 9(07) COMP.                         00032200
      *-----------------------------------------------------            00032300
       01 FILLER PIC X(48) VALUE                                        00032400
            '----VARIAVEIS PARA SCORE DE FAMILIA------------'.          00032500
      *-----------------------------------------------------            00032600
       77 WRK-SEMAF             PIC 9(01) COMP.                         00032700
       77 WRK-FAM-TIER-SOMA     PIC 9(02) COMP.                         00032800
      *-----------------------------------------------------            00032900
       01 FILLER PIC X(48) VALUE                                        00033000
            '----VARIAVEIS PARA EDICAO NUMERICA-------------'.          00033100
      *-----------------------------------------------------            00033200
       01 WRK-ED-NUM-GENERICO   PIC Z(7)9.                              00033300
       01 WRK-ED-PCT            PIC ZZ9.99.                             00033400
       01 WRK-ED-FUNDOS         PIC ZZZZ9.                              00033500
      *-----------------------------------------------------            00033600
       01 FILLER PIC X(48) VALUE                                        00033700
            '----VARIAVEIS PARA CORTAR BRANCOS DE TEXTO-----'.          00033800
      *-----------------------------------------------------            00033900
       01 WRK-TXT-ENTRADA       PIC X(120).                             00034000
       77 WRK-TXT-TAM           PIC 9(03) COMP.                         00034100
       77 WRK-TXT-TAM-1         PIC 9(03) COMP.                         00034200
       77 WRK-TXT-TAM-2         PIC 9(03) COMP.                         00034300
       77 WRK-TXT-TAM-3         PIC 9(03) COMP.                         00034400
       77 WRK-TXT-TAM-4         PIC 9(03) COMP.                         00034500
      *-----------------------------------------------------            00034600
       01 FILLER PIC X(48) VALUE                                        00034700
            '----VARIAVEIS PARA FILE STATUS-----------------'.          00034800
      *-----------------------------------------------------            00034900
       77 WRK-FS-NCENIN         PIC 9(02).                              00035000
       77 WRK-FS-NCENRPT        PIC 9(02).                              00035100
       77 WRK-FS-NCENEXP        PIC 9(02).                              00035200
      *-----------------------------------------------------            00035300
       01 FILLER PIC X(48) VALUE                                        00035400
            '----VARIAVEIS PARA MENSAGEM---------------------'.         00035500
      *-----------------------------------------------------            00035600
       77 WRK-MENSAGEM-FIM      PIC X(16) VALUE                         00035700
           'FIM DO ARQUIVO.'.                                           00035800
      *====================================================             00035900
       PROCEDURE                                 DIVISION.              00036000
      *====================================================             00036100
      *-----------------------------------------------------            00036200
       0000-PRINCIPAL                             SECTION.              00036300
      *-----------------------------------------------------            00036400
           PERFORM 1000-INICIALIZAR.                                    00036500
           PERFORM 2000-PASSE1-PROCESSAR UNTIL                          00036600
                    WRK-FS-NCENIN EQUAL 10.                             00036700
           PERFORM 2900-FINALIZAR-PASSE1.                               00036800
           PERFORM 3000-IMPRIME-RESUMO.                                 00036900
           PERFORM 4000-INICIALIZAR-PASSE2.                             00037000
           PERFORM 4100-PASSE2-PROCESSAR UNTIL                          00037100
                    WRK-FS-NCENIN EQUAL 10.                             00037200
           PERFORM 4900-FINALIZAR-PASSE2.                               00037300
           PERFORM 5000-FINALIZAR.                                      00037400
           STOP RUN.                                                    00037500
      *-----------------------------------------------------            00037600
       0000-99-FIM.                                  EXIT.              00037700
      *-----------------------------------------------------            00037800
                                                                        00037900
      *-----------------------------------------------------            00038000
       1000-INICIALIZAR                           SECTION.              00038100
      *-----------------------------------------------------            00038200
           OPEN INPUT NCENIN                                            00038300
                OUTPUT NCENRPT NCENEXP.                                 00038400
             PERFORM 6000-TESTAR-STATUS.                                00038500
             ACCEPT WRK-DATA-PROCESSO FROM DATE.                        00038600
             DISPLAY 'BATCH NCENFAMR EXECUTADO EM 20'                   00038700
                     WRK-DP-AA '-' WRK-DP-MM '-' WRK-DP-DD.             00038800
             INITIALIZE WRK-TAB-FAMILIA.                                00038900
             INITIALIZE WRK-TAB-FORM-TIPO.                              00039000
             MOVE 0 TO WRK-TOT-FUNDOS.                                  00039100
             MOVE 0 TO WRK-TOT-EA.                                      00039200
             MOVE 0 TO WRK-FAM-CNT.                                     00039300
             MOVE 0 TO WRK-FT-CNT.                                      00039400
             MOVE SPACES TO WRK-ULT-FAMILIA.                            00039500
             PERFORM 1050-LER-PASSE1.                                   00039600
      *-----------------------------------------------------            00039700
       1000-99-FIM.                                  EXIT.              00039800
      *-----------------------------------------------------            00039900
                                                                        00040000
      *-----------------------------------------------------            00040100
       1050-LER-PASSE1                            SECTION.              00040200
      *-----------------------------------------------------            00040300
           READ NCENIN.                                                 00040400
           IF WRK-FS-NCENIN EQUAL 10                                    00040500
              DISPLAY WRK-MENSAGEM-FIM                                  00040600
           END-IF.                                                      00040700
      *-----------------------------------------------------            00040800
       1050-99-FIM.                                  EXIT.              00040900
      *-----------------------------------------------------            00041000
                                                                        00041100
      *-----------------------------------------------------            00041200
       2000-PASSE1-PROCESSAR                      SECTION.              00041300
      *-----------------------------------------------------            00041400
           PERFORM 2100-ACUMULAR-DATASET.                               00041500
           PERFORM 2200-ACUMULAR-TALLY-FORMULARIO.                      00041600
           PERFORM 2300-ACUMULAR-FAMILIA.                               00041700
           PERFORM 1050-LER-PASSE1.                                     00041800
      *-----------------------------------------------------            00041900
       2000-99-FIM.                                  EXIT.              00042000
      *-----------------------------------------------------            00042100
                                                                        00042200
      *-----------------------------------------------------            00042300
       2100-ACUMULAR-DATASET                      SECTION.              00042400
      *-----------------------------------------------------            00042500
           ADD 1 TO WRK-TOT-FUNDOS.                                     00042600
           IF FD-NCEN-USOU-EDGAR-AGTS                                   00042700
              ADD 1 TO WRK-TOT-EA                                       00042800
           END-IF.                                                      00042900
      *-----------------------------------------------------            00043000
       2100-99-FIM.                                  EXIT.              00043100
      *-----------------------------------------------------            00043200
                                                                        00043300
      *-----------------------------------------------------            00043400
       2200-ACUMULAR-TALLY-FORMULARIO              SECTION.             00043500
      *-----------------------------------------------------            00043600
           MOVE 1 TO WRK-TALLY-PTR.                                     00043700
           PERFORM 2210-EXTRAIR-SEGMENTO                                00043800
              UNTIL WRK-TALLY-PTR GREATER 200.                          00043900
      *-----------------------------------------------------            00044000
       2200-99-FIM.                                  EXIT.              00044100
      *-----------------------------------------------------            00044200
                                                                        00044300
      *-----------------------------------------------------            00044400
       2210-EXTRAIR-SEGMENTO                       SECTION.             00044500
      *-----------------------------------------------------            00044600
           MOVE SPACES TO WRK-TALLY-SEG.                                00044700
           UNSTRING FD-NCEN-PARES-FORM-QTD DELIMITED BY '||'            00044800
               INTO WRK-TALLY-SEG                                       00044900
               WITH POINTER WRK-TALLY-PTR.                              00045000
           IF WRK-TALLY-SEG NOT EQUAL SPACES                            00045100
              PERFORM 2220-PARTIR-FORM-COUNT                            00045200
           END-IF.                                                      00045300
      *-----------------------------------------------------            00045400
       2210-99-FIM.                                  EXIT.              00045500
      *-----------------------------------------------------            00045600
                                                                        00045700
      *-----------------------------------------------------            00045800
       2220-PARTIR-FORM-COUNT                      SECTION.             00045900
      *-----------------------------------------------------            00046000
           MOVE 0 TO WRK-TALLY-ACHOU-DUPLO.                             00046100
           INSPECT WRK-TALLY-SEG TALLYING                               00046200
              WRK-TALLY-ACHOU-DUPLO FOR ALL '::'.                       00046300
           IF WRK-TALLY-ACHOU-DUPLO GREATER 0                           00046400
              MOVE SPACES TO WRK-SEG-NOME                               00046500
              MOVE SPACES TO WRK-SEG-QTD-TXT                            00046600
              UNSTRING WRK-TALLY-SEG DELIMITED BY '::'                  00046700
                  INTO WRK-SEG-NOME WRK-SEG-QTD-TXT                     00046800
              INSPECT WRK-SEG-QTD-TXT REPLACING                         00046900
                 LEADING SPACE BY '0'                                   00047000
              IF WRK-SEG-NOME NOT EQUAL SPACES                          00047100
                 IF WRK-SEG-QTD-TXT NUMERIC                             00047200
                    MOVE WRK-SEG-QTD-TXT TO WRK-SEG-QTD                 00047300
                 ELSE                                                   00047400
                    MOVE 0 TO WRK-SEG-QTD                               00047500
                 END-IF                                                 00047600
                 PERFORM 2230-REGISTRAR-FORMULARIO                      00047700
              END-IF                                                    00047800
           END-IF.                                                      00047900
      *-----------------------------------------------------            00048000
       2220-99-FIM.                                  EXIT.              00048100
      *-----------------------------------------------------            00048200
                                                                        00048300
      *-----------------------------------------------------            00048400
       2230-REGISTRAR-FORMULARIO                    SECTION.            00048500
      *-----------------------------------------------------            00048600
           MOVE 0 TO WRK-FT-ACHOU.                                      00048700
           SET WRK-FT-IDX TO 1.                                         00048800
           SEARCH WRK-FT-ENTRY                                          00048900
              AT END                                                    00049000
                 NEXT SENTENCE                                          00049100
              WHEN WRK-FT-NOME (WRK-FT-IDX) EQUAL                       00049200
                   WRK-SEG-NOME                                         00049300
                 ADD WRK-SEG-QTD TO WRK-FT-QTD (WRK-FT-IDX)             00049400
                 MOVE 1 TO WRK-FT-ACHOU                                 00049500
           END-SEARCH.                                                  00049600
           IF WRK-FT-ACHOU EQUAL 0                                      00049700
              ADD 1 TO WRK-FT-CNT                                       00049800
              SET WRK-FT-IDX TO WRK-FT-CNT                              00049900
              MOVE WRK-SEG-NOME TO WRK-FT-NOME (WRK-FT-IDX)             00050000
              MOVE WRK-SEG-QTD  TO WRK-FT-QTD (WRK-FT-IDX)              00050100
           END-IF.                                                      00050200
      *-----------------------------------------------------            00050300
       2230-99-FIM.                                  EXIT.              00050400
      *-----------------------------------------------------            00050500
                                                                        00050600
      *-----------------------------------------------------            00050700
       2300-ACUMULAR-FAMILIA                        SECTION.            00050800
      *-----------------------------------------------------            00050900
           IF FD-NCEN-FAMILIA NOT EQUAL SPACES                          00051000
              IF FD-NCEN-FAMILIA NOT EQUAL WRK-ULT-FAMILIA              00051100
                 PERFORM 2310-ABRIR-FAMILIA                             00051200
              END-IF                                                    00051300
              PERFORM 2320-SOMAR-FAMILIA                                00051400
              MOVE FD-NCEN-FAMILIA TO WRK-ULT-FAMILIA                   00051500
           END-IF.                                                      00051600
      *-----------------------------------------------------            00051700
       2300-99-FIM.                                  EXIT.              00051800
      *-----------------------------------------------------            00051900
                                                                        00052000
      *-----------------------------------------------------            00052100
       2310-ABRIR-FAMILIA                           SECTION.            00052200
      *-----------------------------------------------------            00052300
           IF FD-NCEN-FAMILIA-LETRA NOT EQUAL                           00052400
              WRK-ULT-FAMILIA-LETRA                                     00052500
              DISPLAY 'LOTE DE FAMILIAS - INICIAL '                     00052600
                      FD-NCEN-FAMILIA-LETRA                             00052700
           END-IF.                                                      00052800
           ADD 1 TO WRK-FAM-CNT.                                        00052900
           SET WRK-FAM-IDX TO WRK-FAM-CNT.                              00053000
           MOVE FD-NCEN-FAMILIA TO                                      00053100
                WRK-FAM-NOME (WRK-FAM-IDX).                             00053200
           MOVE 0 TO WRK-FAM-QTD-FUNDOS (WRK-FAM-IDX).                  00053300
           MOVE 0 TO WRK-FAM-TOT-FILINGS (WRK-FAM-IDX).                 00053400
           MOVE 0 TO WRK-FAM-QES-FILINGS (WRK-FAM-IDX).                 00053500
           MOVE 0 TO WRK-FAM-SOMA-AGENTES (WRK-FAM-IDX).                00053600
           MOVE 0 TO WRK-FAM-EA-CNT (WRK-FAM-IDX).                      00053700
           MOVE 0 TO WRK-FAM-QES-FUNDOS-CNT (WRK-FAM-IDX).              00053800
      *-----------------------------------------------------            00053900
       2310-99-FIM.                                  EXIT.              00054000
      *-----------------------------------------------------            00054100
                                                                        00054200
      *-----------------------------------------------------            00054300
       2320-SOMAR-FAMILIA                           SECTION.            00054400
      *-----------------------------------------------------            00054500
           ADD 1 TO WRK-FAM-QTD-FUNDOS (WRK-FAM-IDX).                   00054600
           ADD FD-NCEN-TOTAL-FILINGS TO                                 00054700
               WRK-FAM-TOT-FILINGS (WRK-FAM-IDX).                       00054800
           ADD FD-NCEN-FILINGS-QES TO                                   00054900
               WRK-FAM-QES-FILINGS (WRK-FAM-IDX).                       00055000
           ADD FD-NCEN-QTD-GRUPOS-AGENTE TO                             00055100
               WRK-FAM-SOMA-AGENTES (WRK-FAM-IDX).                      00055200
           IF FD-NCEN-USOU-EDGAR-AGTS                                   00055300
              ADD 1 TO WRK-FAM-EA-CNT (WRK-FAM-IDX)                     00055400
           END-IF.                                                      00055500
           IF FD-NCEN-FILINGS-QES GREATER 0                             00055600
              ADD 1 TO WRK-FAM-QES-FUNDOS-CNT (WRK-FAM-IDX)             00055700
           END-IF.                                                      00055800
      *-----------------------------------------------------            00055900
       2320-99-FIM.                                  EXIT.              00056000
      *-----------------------------------------------------            00056100
                                                                        00056200
      *-----------------------------------------------------            00056300
       2900-FINALIZAR-PASSE1                        SECTION.            00056400
      *-----------------------------------------------------            00056500
           PERFORM 2500-CALCULAR-SCORE-FAMILIA                          00056600
              VARYING WRK-FAM-IDX FROM 1 BY 1                           00056700
              UNTIL WRK-FAM-IDX GREATER WRK-FAM-CNT.                    00056800
           PERFORM 2600-ORDENAR-TALLY-FORMULARIO.                       00056900
      *-----------------------------------------------------            00057000
       2900-99-FIM.                                  EXIT.              00057100
      *-----------------------------------------------------            00057200
                                                                        00057300
      *-----------------------------------------------------            00057400
       2500-CALCULAR-SCORE-FAMILIA                  SECTION.            00057500
      *-----------------------------------------------------            00057600
           IF WRK-FAM-TOT-FILINGS (WRK-FAM-IDX) EQUAL 0                 00057700
              MOVE 0 TO WRK-FAM-QES-SHARE (WRK-FAM-IDX)                 00057800
           ELSE                                                         00057900
              COMPUTE WRK-FAM-QES-SHARE (WRK-FAM-IDX) ROUNDED =         00058000
                 WRK-FAM-QES-FILINGS (WRK-FAM-IDX) /                    00058100
                 WRK-FAM-TOT-FILINGS (WRK-FAM-IDX) * 100                00058200
           END-IF.                                                      00058300
           IF WRK-FAM-QTD-FUNDOS (WRK-FAM-IDX) EQUAL 0                  00058400
              MOVE 0 TO WRK-FAM-AVG-AGENTES (WRK-FAM-IDX)               00058500
           ELSE                                                         00058600
              COMPUTE WRK-FAM-AVG-AGENTES (WRK-FAM-IDX) ROUNDED =       00058700
                 WRK-FAM-SOMA-AGENTES (WRK-FAM-IDX) /                   00058800
                 WRK-FAM-QTD-FUNDOS (WRK-FAM-IDX)                       00058900
           END-IF.                                                      00059000
           PERFORM 2530-CLASSIFICAR-VALOR.                              00059100
           PERFORM 2540-CLASSIFICAR-SWITCH.                             00059200
           PERFORM 2550-CLASSIFICAR-TIER.                               00059300
           PERFORM 2560-MONTAR-RAZAO-FAMILIA.                           00059400
           PERFORM 2570-MONTAR-PROBLEMAS-FAMILIA.                       00059500
      *-----------------------------------------------------            00059600
       2500-99-FIM.                                  EXIT.              00059700
      *-----------------------------------------------------            00059800
                                                                        00059900
      *-----------------------------------------------------            00060000
       2530-CLASSIFICAR-VALOR                       SECTION.            00060100
      *-----------------------------------------------------            00060200
           MOVE 0 TO WRK-FAM-VALUE-SCORE (WRK-FAM-IDX).                 00060300
           IF WRK-FAM-TOT-FILINGS (WRK-FAM-IDX) GREATER OR              00060400
              EQUAL 1000                                                00060500
              ADD 3 TO WRK-FAM-VALUE-SCORE (WRK-FAM-IDX)                00060600
           ELSE                                                         00060700
              IF WRK-FAM-TOT-FILINGS (WRK-FAM-IDX) GREATER OR           00060800
                 EQUAL 300                                              00060900
                 ADD 2 TO WRK-FAM-VALUE-SCORE (WRK-FAM-IDX)             00061000
              ELSE                                                      00061100
                 IF WRK-FAM-TOT-FILINGS (WRK-FAM-IDX) GREATER           00061200
                    OR EQUAL 100                                        00061300
                    ADD 1 TO WRK-FAM-VALUE-SCORE (WRK-FAM-IDX)          00061400
                 END-IF                                                 00061500
              END-IF                                                    00061600
           END-IF.                                                      00061700
           IF WRK-FAM-QTD-FUNDOS (WRK-FAM-IDX) GREATER OR               00061800
              EQUAL 10                                                  00061900
              ADD 2 TO WRK-FAM-VALUE-SCORE (WRK-FAM-IDX)                00062000
           ELSE                                                         00062100
              IF WRK-FAM-QTD-FUNDOS (WRK-FAM-IDX) GREATER OR            00062200
                 EQUAL 4                                                00062300
                 ADD 1 TO WRK-FAM-VALUE-SCORE (WRK-FAM-IDX)             00062400
              END-IF                                                    00062500
           END-IF.                                                      00062600
           IF WRK-FAM-VALUE-SCORE (WRK-FAM-IDX) GREATER OR              00062700
              EQUAL 5                                                   00062800
              MOVE '$$$$' TO WRK-FAM-MONEY-RANK (WRK-FAM-IDX)           00062900
           ELSE                                                         00063000
              IF WRK-FAM-VALUE-SCORE (WRK-FAM-IDX) GREATER OR           00063100
                 EQUAL 3                                                00063200
                 MOVE '$$$ ' TO                                         00063300
                      WRK-FAM-MONEY-RANK (WRK-FAM-IDX)                  00063400
              ELSE                                                      00063500
                 IF WRK-FAM-VALUE-SCORE (WRK-FAM-IDX) GREATER           00063600
                    OR EQUAL 2                                          00063700
                    MOVE '$$  ' TO                                      00063800
                         WRK-FAM-MONEY-RANK (WRK-FAM-IDX)               00063900
                 ELSE                                                   00064000
                    MOVE '$   ' TO                                      00064100
                         WRK-FAM-MONEY-RANK (WRK-FAM-IDX)               00064200
                 END-IF                                                 00064300
              END-IF                                                    00064400
           END-IF.                                                      00064500
      *-----------------------------------------------------            00064600
       2530-99-FIM.                                  EXIT.              00064700
      *-----------------------------------------------------            00064800
                                                                        00064900
      *-----------------------------------------------------            00065000
       2540-CLASSIFICAR-SWITCH                      SECTION.            00065100
      *-----------------------------------------------------            00065200
           MOVE 0 TO WRK-FAM-SWITCH-SCORE (WRK-FAM-IDX).                00065300
           IF WRK-FAM-QES-SHARE (WRK-FAM-IDX) LESS 25                   00065400
              ADD 3 TO WRK-FAM-SWITCH-SCORE (WRK-FAM-IDX)               00065500
           ELSE                                                         00065600
              IF WRK-FAM-QES-SHARE (WRK-FAM-IDX) LESS 50                00065700
                 ADD 2 TO WRK-FAM-SWITCH-SCORE (WRK-FAM-IDX)            00065800
              ELSE                                                      00065900
                 IF WRK-FAM-QES-SHARE (WRK-FAM-IDX) LESS 70             00066000
                    ADD 1 TO                                            00066100
                         WRK-FAM-SWITCH-SCORE (WRK-FAM-IDX)             00066200
                 END-IF                                                 00066300
              END-IF                                                    00066400
           END-IF.                                                      00066500
           IF WRK-FAM-AVG-AGENTES (WRK-FAM-IDX) GREATER OR              00066600
              EQUAL 4                                                   00066700
              ADD 2 TO WRK-FAM-SWITCH-SCORE (WRK-FAM-IDX)               00066800
           ELSE                                                         00066900
              IF WRK-FAM-AVG-AGENTES (WRK-FAM-IDX) GREATER OR           00067000
                 EQUAL 2                                                00067100
                 ADD 1 TO WRK-FAM-SWITCH-SCORE (WRK-FAM-IDX)            00067200
              END-IF                                                    00067300
           END-IF.                                                      00067400
           IF WRK-FAM-EA-CNT (WRK-FAM-IDX) GREATER 0                    00067500
              ADD 1 TO WRK-FAM-SWITCH-SCORE (WRK-FAM-IDX)               00067600
           END-IF.                                                      00067700
           IF WRK-FAM-SWITCH-SCORE (WRK-FAM-IDX) GREATER OR             00067800
              EQUAL 5                                                   00067900
              MOVE 'Very High' TO                                       00068000
                   WRK-FAM-OPENNESS (WRK-FAM-IDX)                       00068100
           ELSE                                                         00068200
              IF WRK-FAM-SWITCH-SCORE (WRK-FAM-IDX) GREATER             00068300
                 OR EQUAL 4                                             00068400
                 MOVE 'High     ' TO                                    00068500
                      WRK-FAM-OPENNESS (WRK-FAM-IDX)                    00068600
              ELSE                                                      00068700
                 IF WRK-FAM-SWITCH-SCORE (WRK-FAM-IDX) GREATER          00068800
                    OR EQUAL 3                                          00068900
                    MOVE 'Medium   ' TO                                 00069000
                         WRK-FAM-OPENNESS (WRK-FAM-IDX)                 00069100
                 ELSE                                                   00069200
                    IF WRK-FAM-SWITCH-SCORE (WRK-FAM-IDX)               00069300
                       GREATER OR EQUAL 2                               00069400
                       MOVE 'Low      ' TO                              00069500
                            WRK-FAM-OPENNESS (WRK-FAM-IDX)              00069600
                    ELSE                                                00069700
                       MOVE 'Very Low ' TO                              00069800
                            WRK-FAM-OPENNESS (WRK-FAM-IDX)              00069900
                    END-IF                                              00070000
                 END-IF                                                 00070100
              END-IF                                                    00070200
           END-IF.                                                      00070300
      *-----------------------------------------------------            00070400
       2540-99-FIM.                                  EXIT.              00070500
      *-----------------------------------------------------            00070600
                                                                        00070700
      *-----------------------------------------------------            00070800
       2550-CLASSIFICAR-TIER                        SECTION.            00070900
      *-----------------------------------------------------            00071000
           COMPUTE WRK-FAM-TIER-SOMA =                                  00071100
              WRK-FAM-VALUE-SCORE (WRK-FAM-IDX)                         00071200
              + WRK-FAM-SWITCH-SCORE (WRK-FAM-IDX).                     00071300
           IF WRK-FAM-TIER-SOMA GREATER OR EQUAL 8                      00071400
              MOVE 'Tier 1' TO WRK-FAM-TIER (WRK-FAM-IDX)               00071500
           ELSE                                                         00071600
              IF WRK-FAM-TIER-SOMA GREATER OR EQUAL 6                   00071700
                 MOVE 'Tier 2' TO WRK-FAM-TIER (WRK-FAM-IDX)            00071800
              ELSE                                                      00071900
                 IF WRK-FAM-TIER-SOMA GREATER OR EQUAL 4                00072000
                    MOVE 'Tier 3' TO                                    00072100
                         WRK-FAM-TIER (WRK-FAM-IDX)                     00072200
                 ELSE                                                   00072300
                    MOVE 'Tier 4' TO                                    00072400
                         WRK-FAM-TIER (WRK-FAM-IDX)                     00072500
                 END-IF                                                 00072600
              END-IF                                                    00072700
           END-IF.                                                      00072800
      *-----------------------------------------------------            00072900
       2550-99-FIM.                                  EXIT.              00073000
      *-----------------------------------------------------            00073100
                                                                        00073200
      *-----------------------------------------------------            00073300
       2560-MONTAR-RAZAO-FAMILIA                    SECTION.            00073400
      *-----------------------------------------------------            00073500
           MOVE SPACES TO WRK-FAM-RAZAO-SWITCH (WRK-FAM-IDX).           00073600
           MOVE 1 TO WRK-TALLY-PTR.                                     00073700
           STRING 'QES share is ' DELIMITED BY SIZE                     00073800
               INTO WRK-FAM-RAZAO-SWITCH (WRK-FAM-IDX)                  00073900
               WITH POINTER WRK-TALLY-PTR.                              00074000
           MOVE WRK-FAM-QES-SHARE (WRK-FAM-IDX) TO WRK-ED-PCT.          00074100
           STRING WRK-ED-PCT DELIMITED BY SIZE                          00074200
               '% across ' DELIMITED BY SIZE                            00074300
               INTO WRK-FAM-RAZAO-SWITCH (WRK-FAM-IDX)                  00074400
               WITH POINTER WRK-TALLY-PTR.                              00074500
           MOVE WRK-FAM-QTD-FUNDOS (WRK-FAM-IDX)                        00074600
                TO WRK-ED-FUNDOS.                                       00074700
           STRING WRK-ED-FUNDOS DELIMITED BY SIZE                       00074800
               ' funds; average agent groups used is '                  00074900
                    DELIMITED BY SIZE                                   00075000
               INTO WRK-FAM-RAZAO-SWITCH (WRK-FAM-IDX)                  00075100
               WITH POINTER WRK-TALLY-PTR.                              00075200
           MOVE WRK-FAM-AVG-AGENTES (WRK-FAM-IDX)                       00075300
                TO WRK-ED-PCT.                                          00075400
           STRING WRK-ED-PCT DELIMITED BY SIZE                          00075500
               '; ' DELIMITED BY SIZE                                   00075600
               INTO WRK-FAM-RAZAO-SWITCH (WRK-FAM-IDX)                  00075700
               WITH POINTER WRK-TALLY-PTR.                              00075800
           MOVE WRK-FAM-EA-CNT (WRK-FAM-IDX) TO WRK-ED-FUNDOS.          00075900
           STRING WRK-ED-FUNDOS DELIMITED BY SIZE                       00076000
               ' funds also used Edgar Agents LLC.'                     00076100
                    DELIMITED BY SIZE                                   00076200
               INTO WRK-FAM-RAZAO-SWITCH (WRK-FAM-IDX)                  00076300
               WITH POINTER WRK-TALLY-PTR.                              00076400
      *-----------------------------------------------------            00076500
       2560-99-FIM.                                  EXIT.              00076600
      *-----------------------------------------------------            00076700
                                                                        00076800
      *-----------------------------------------------------            00076900
       2570-MONTAR-PROBLEMAS-FAMILIA                SECTION.            00077000
      *-----------------------------------------------------            00077100
           MOVE SPACES TO WRK-FAM-PROBLEMAS (WRK-FAM-IDX).              00077200
           MOVE 0 TO WRK-SEMAF.                                         00077300
           MOVE 1 TO WRK-TALLY-PTR.                                     00077400
           IF WRK-FAM-AVG-AGENTES (WRK-FAM-IDX) GREATER OR              00077500
              EQUAL 3                                                   00077600
              PERFORM 2571-ADICIONAR-SEPARADOR                          00077700
              STRING 'Fragmented vendor stack may create '              00077800
                     'handoff delays and inconsistent '                 00077900
                     'workflows' DELIMITED BY SIZE                      00078000
                  INTO WRK-FAM-PROBLEMAS (WRK-FAM-IDX)                  00078100
                  WITH POINTER WRK-TALLY-PTR                            00078200
              MOVE 1 TO WRK-SEMAF                                       00078300
           END-IF.                                                      00078400
           IF WRK-FAM-QES-SHARE (WRK-FAM-IDX) LESS 40                   00078500
              PERFORM 2571-ADICIONAR-SEPARADOR                          00078600
              STRING 'Low incumbent concentration suggests '            00078700
                     'opportunity to consolidate '                      00078800
                     'accountability' DELIMITED BY SIZE                 00078900
                  INTO WRK-FAM-PROBLEMAS (WRK-FAM-IDX)                  00079000
                  WITH POINTER WRK-TALLY-PTR                            00079100
              MOVE 1 TO WRK-SEMAF                                       00079200
           END-IF.                                                      00079300
           IF WRK-FAM-EA-CNT (WRK-FAM-IDX) GREATER 0                    00079400
              PERFORM 2571-ADICIONAR-SEPARADOR                          00079500
              STRING 'Competitive vendor usage indicates '              00079600
                     'split-book behavior and potential '               00079700
                     'service gaps' DELIMITED BY SIZE                   00079800
                  INTO WRK-FAM-PROBLEMAS (WRK-FAM-IDX)                  00079900
                  WITH POINTER WRK-TALLY-PTR                            00080000
              MOVE 1 TO WRK-SEMAF                                       00080100
           END-IF.                                                      00080200
           IF WRK-SEMAF EQUAL 0                                         00080300
              STRING 'Opportunity to improve cycle-time '               00080400
                     'predictability and family-level '                 00080500
                     'reporting' DELIMITED BY SIZE                      00080600
                  INTO WRK-FAM-PROBLEMAS (WRK-FAM-IDX)                  00080700
                  WITH POINTER WRK-TALLY-PTR                            00080800
           END-IF.                                                      00080900
      *-----------------------------------------------------            00081000
       2570-99-FIM.                                  EXIT.              00081100
      *-----------------------------------------------------            00081200
                                                                        00081300
      *-----------------------------------------------------            00081400
       2571-ADICIONAR-SEPARADOR                     SECTION.            00081500
      *-----------------------------------------------------            00081600
           IF WRK-TALLY-PTR GREATER 1                                   00081700
              STRING '; ' DELIMITED BY SIZE                             00081800
                  INTO WRK-FAM-PROBLEMAS (WRK-FAM-IDX)                  00081900
                  WITH POINTER WRK-TALLY-PTR                            00082000
           END-IF.                                                      00082100
      *-----------------------------------------------------            00082200
       2571-99-FIM.                                  EXIT.              00082300
      *-----------------------------------------------------            00082400
                                                                        00082500
      *-----------------------------------------------------            00082600
       2600-ORDENAR-TALLY-FORMULARIO                SECTION.            00082700
      *-----------------------------------------------------            00082800
           IF WRK-FT-CNT GREATER 1                                      00082900
              PERFORM 2610-PASSADA-ORDENACAO                            00083000
                 VARYING WRK-ORD-I FROM 1 BY 1                          00083100
                 UNTIL WRK-ORD-I GREATER OR EQUAL WRK-FT-CNT            00083200
           END-IF.                                                      00083300
      *-----------------------------------------------------            00083400
       2600-99-FIM.                                  EXIT.              00083500
      *-----------------------------------------------------            00083600
                                                                        00083700
      *-----------------------------------------------------            00083800
       2610-PASSADA-ORDENACAO                       SECTION.            00083900
      *-----------------------------------------------------            00084000
           COMPUTE WRK-ORD-J1 = WRK-FT-CNT - WRK-ORD-I.                 00084100
           PERFORM 2620-COMPARAR-TROCAR                                 00084200
              VARYING WRK-ORD-J FROM 1 BY 1                             00084300
              UNTIL WRK-ORD-J GREATER WRK-ORD-J1.                       00084400
      *-----------------------------------------------------            00084500
       2610-99-FIM.                                  EXIT.              00084600
      *-----------------------------------------------------            00084700
                                                                        00084800
      *-----------------------------------------------------            00084900
       2620-COMPARAR-TROCAR                         SECTION.            00085000
      *-----------------------------------------------------            00085100
           COMPUTE WRK-ORD-J1 = WRK-ORD-J + 1.                          00085200
           IF WRK-FT-QTD (WRK-ORD-J) LESS                               00085300
              WRK-FT-QTD (WRK-ORD-J1)                                   00085400
              PERFORM 2630-TROCAR-FORM                                  00085500
           ELSE                                                         00085600
              IF WRK-FT-QTD (WRK-ORD-J) EQUAL                           00085700
                 WRK-FT-QTD (WRK-ORD-J1)                                00085800
                 AND WRK-FT-NOME (WRK-ORD-J) GREATER                    00085900
                     WRK-FT-NOME (WRK-ORD-J1)                           00086000
                 PERFORM 2630-TROCAR-FORM                               00086100
              END-IF                                                    00086200
           END-IF.                                                      00086300
      *-----------------------------------------------------            00086400
       2620-99-FIM.                                  EXIT.              00086500
      *-----------------------------------------------------            00086600
                                                                        00086700
      *-----------------------------------------------------            00086800
       2630-TROCAR-FORM                             SECTION.            00086900
      *-----------------------------------------------------            00087000
           MOVE WRK-FT-NOME (WRK-ORD-J)  TO WRK-FT-TEMP-NOME.           00087100
           MOVE WRK-FT-QTD  (WRK-ORD-J)  TO WRK-FT-TEMP-QTD.            00087200
           MOVE WRK-FT-NOME (WRK-ORD-J1) TO                             00087300
                WRK-FT-NOME (WRK-ORD-J).                                00087400
           MOVE WRK-FT-QTD  (WRK-ORD-J1) TO                             00087500
                WRK-FT-QTD  (WRK-ORD-J).                                00087600
           MOVE WRK-FT-TEMP-NOME TO WRK-FT-NOME (WRK-ORD-J1).           00087700
           MOVE WRK-FT-TEMP-QTD  TO WRK-FT-QTD  (WRK-ORD-J1).           00087800
      *-----------------------------------------------------            00087900
       2630-99-FIM.                                  EXIT.              00088000
      *-----------------------------------------------------            00088100
                                                                        00088200
      *-----------------------------------------------------            00088300
       3000-IMPRIME-RESUMO                          SECTION.            00088400
      *-----------------------------------------------------            00088500
           MOVE 1 TO WRK-PAG.                                           00088600
           PERFORM 3050-IMPRIME-CABEC.                                  00088700
           MOVE SPACES TO WRK-LG-TEXTO.                                 00088800
           STRING 'Total Funds in Dataset: '                            00088900
                  DELIMITED BY SIZE                                     00089000
               INTO WRK-LG-TEXTO.                                       00089100
           MOVE WRK-TOT-FUNDOS TO WRK-ED-NUM-GENERICO.                  00089200
           STRING WRK-LG-TEXTO DELIMITED BY SPACE                       00089300
                  WRK-ED-NUM-GENERICO DELIMITED BY SIZE                 00089400
               INTO WRK-LG-TEXTO.                                       00089500
           PERFORM 7000-ESCREVER-LINHA.                                 00089600
           MOVE SPACES TO WRK-LG-TEXTO.                                 00089700
           STRING 'Funds EA Has Also Filed For: '                       00089800
                  DELIMITED BY SIZE                                     00089900
               INTO WRK-LG-TEXTO.                                       00090000
           MOVE WRK-TOT-EA TO WRK-ED-NUM-GENERICO.                      00090100
           STRING WRK-LG-TEXTO DELIMITED BY SPACE                       00090200
                  WRK-ED-NUM-GENERICO DELIMITED BY SIZE                 00090300
               INTO WRK-LG-TEXTO.                                       00090400
           PERFORM 7000-ESCREVER-LINHA.                                 00090500
           MOVE WRK-LINHABRANCO TO WRK-LINHA-GERAL.                     00090600
           PERFORM 7000-ESCREVER-LINHA.                                 00090700
           MOVE SPACES TO WRK-LG-TEXTO.                                 00090800
           STRING 'All QES Form Types Across Dataset '                  00090900
                  '(with filing counts)' DELIMITED BY SIZE              00091000
               INTO WRK-LG-TEXTO.                                       00091100
           PERFORM 7000-ESCREVER-LINHA.                                 00091200
           PERFORM 3100-IMPRIME-TALLY-FORMULARIO.                       00091300
           MOVE WRK-LINHABRANCO TO WRK-LINHA-GERAL.                     00091400
           PERFORM 7000-ESCREVER-LINHA.                                 00091500
           MOVE 'Family Priority List (AI Tiering)'                     00091600
               TO WRK-LG-TEXTO.                                         00091700
           PERFORM 7000-ESCREVER-LINHA.                                 00091800
           PERFORM 3200-IMPRIME-PRIORIDADE-FAMILIA.                     00091900
      *-----------------------------------------------------            00092000
       3000-99-FIM.                                  EXIT.              00092100
      *-----------------------------------------------------            00092200
                                                                        00092300
      *-----------------------------------------------------            00092400
       3050-IMPRIME-CABEC                           SECTION.            00092500
      *-----------------------------------------------------            00092600
           MOVE WRK-PAG TO WRK-CT-PAG.                                  00092700
           IF WRK-PAG EQUAL 1                                           00092800
              WRITE FD-NCENRPT FROM WRK-CABEC-TITULO                    00092900
           ELSE                                                         00093000
              WRITE FD-NCENRPT FROM WRK-CABEC-TITULO                    00093100
                    AFTER PAGE                                          00093200
           END-IF.                                                      00093300
           WRITE FD-NCENRPT FROM WRK-LINHABRANCO.                       00093400
           MOVE 2 TO WRK-LINHAS.                                        00093500
      *-----------------------------------------------------            00093600
       3050-99-FIM.                                  EXIT.              00093700
      *-----------------------------------------------------            00093800
                                                                        00093900
      *-----------------------------------------------------            00094000
       3080-ACHAR-TAMANHO-TEXTO                     SECTION.            00094100
      *-----------------------------------------------------            00094200
      *  DEVOLVE EM WRK-TXT-TAM O TAMANHO REAL (SEM OS        *         00094300
      *  BRANCOS DE PREENCHIMENTO A DIREITA) DO CONTEUDO JA   *         00094400
      *  MOVIDO PARA WRK-TXT-ENTRADA.  USADO ANTES DE UM       *        00094500
      *  STRING PARA PODER CORTAR O CAMPO PELO SEU TAMANHO     *        00094600
      *  REAL (DELIMITED BY SIZE) EM VEZ DE DELIMITED BY       *        00094700
      *  SPACE - QUE TRUNCARIA NO PRIMEIRO BRANCO EMBUTIDO NO  *        00094800
      *  TEXTO (NOME DE FAMILIA, FUNDO, ADMINISTRADORA ETC.,   *        00094900
      *  OU MARCADOR DE FORMULARIO COMO 'DEF 14A').            *        00095000
      *-----------------------------------------------------            00095100
           MOVE 120 TO WRK-TXT-TAM.                                     00095200
           PERFORM 3085-TESTAR-POSICAO-TRAS                             00095300
              VARYING WRK-TXT-TAM FROM 120 BY -1                        00095400
              UNTIL WRK-TXT-TAM EQUAL 0                                 00095500
                 OR WRK-TXT-ENTRADA (WRK-TXT-TAM: 1)                    00095600
                    NOT EQUAL SPACE.                                    00095700
           IF WRK-TXT-TAM EQUAL 0                                       00095800
              MOVE 1 TO WRK-TXT-TAM                                     00095900
           END-IF.                                                      00096000
      *-----------------------------------------------------            00096100
       3080-99-FIM.                                  EXIT.              00096200
      *-----------------------------------------------------            00096300
                                                                        00096400
      *-----------------------------------------------------            00096500
       3085-TESTAR-POSICAO-TRAS                     SECTION.            00096600
      *-----------------------------------------------------            00096700
           CONTINUE.                                                    00096800
      *-----------------------------------------------------            00096900
       3085-99-FIM.                                  EXIT.              00097000
      *-----------------------------------------------------            00097100
                                                                        00097200
      *-----------------------------------------------------            00097300
       3100-IMPRIME-TALLY-FORMULARIO                SECTION.            00097400
      *-----------------------------------------------------            00097500
           IF WRK-FT-CNT EQUAL 0                                        00097600
              MOVE 'No QES form types found.' TO                        00097700
                   WRK-LG-TEXTO                                         00097800
              PERFORM 7000-ESCREVER-LINHA                               00097900
           ELSE                                                         00098000
              PERFORM 3110-IMPRIME-UM-FORMULARIO                        00098100
                 VARYING WRK-FT-IDX FROM 1 BY 1                         00098200
                 UNTIL WRK-FT-IDX GREATER WRK-FT-CNT                    00098300
           END-IF.                                                      00098400
      *-----------------------------------------------------            00098500
       3100-99-FIM.                                  EXIT.              00098600
      *-----------------------------------------------------            00098700
                                                                        00098800
      *-----------------------------------------------------            00098900
       3110-IMPRIME-UM-FORMULARIO                   SECTION.            00099000
      *-----------------------------------------------------            00099100
           MOVE SPACES TO WRK-LG-TEXTO.                                 00099200
           MOVE WRK-FT-QTD (WRK-FT-IDX) TO WRK-ED-NUM-GENERICO.         00099300
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00099400
           MOVE WRK-FT-NOME (WRK-FT-IDX) TO WRK-TXT-ENTRADA.            00099500
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00099600
           STRING WRK-TXT-ENTRADA (1: WRK-TXT-TAM)                      00099700
                     DELIMITED BY SIZE                                  00099800
                  ': ' DELIMITED BY SIZE                                00099900
                  WRK-ED-NUM-GENERICO DELIMITED BY SIZE                 00100000
               INTO WRK-LG-TEXTO.                                       00100100
           PERFORM 7000-ESCREVER-LINHA.                                 00100200
      *-----------------------------------------------------            00100300
       3110-99-FIM.                                  EXIT.              00100400
      *-----------------------------------------------------            00100500
                                                                        00100600
      *-----------------------------------------------------            00100700
       3200-IMPRIME-PRIORIDADE-FAMILIA               SECTION.           00100800
      *-----------------------------------------------------            00100900
           IF WRK-FAM-CNT EQUAL 0                                       00101000
              MOVE 'No families found.' TO WRK-LG-TEXTO                 00101100
              PERFORM 7000-ESCREVER-LINHA                               00101200
           ELSE                                                         00101300
              PERFORM 3210-IMPRIME-UMA-PRIORIDADE                       00101400
                 VARYING WRK-FAM-IDX FROM 1 BY 1                        00101500
                 UNTIL WRK-FAM-IDX GREATER WRK-FAM-CNT                  00101600
           END-IF.                                                      00101700
      *-----------------------------------------------------            00101800
       3200-99-FIM.                                  EXIT.              00101900
      *-----------------------------------------------------            00102000
                                                                        00102100
      *-----------------------------------------------------            00102200
       3210-IMPRIME-UMA-PRIORIDADE                   SECTION.           00102300
      *-----------------------------------------------------            00102400
      *  O JOGO DE CARACTERES DO COMPILADOR NAO TRAZ O TRACO  *         00102500
      *  LONGO DO LAYOUT ORIGINAL - USA-SE ' - ' NO SEU LUGAR.*         00102600
      *-----------------------------------------------------            00102700
           MOVE SPACES TO WRK-LG-TEXTO.                                 00102800
           MOVE WRK-FAM-QTD-FUNDOS (WRK-FAM-IDX) TO                     00102900
                WRK-ED-FUNDOS.                                          00103000
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00103100
           MOVE WRK-FAM-NOME (WRK-FAM-IDX) TO WRK-TXT-ENTRADA.          00103200
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00103300
           MOVE WRK-TXT-TAM TO WRK-TXT-TAM-1.                           00103400
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00103500
           MOVE WRK-FAM-TIER (WRK-FAM-IDX) TO WRK-TXT-ENTRADA.          00103600
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00103700
           MOVE WRK-TXT-TAM TO WRK-TXT-TAM-2.                           00103800
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00103900
           MOVE WRK-FAM-MONEY-RANK (WRK-FAM-IDX) TO                     00104000
                WRK-TXT-ENTRADA.                                        00104100
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00104200
           MOVE WRK-TXT-TAM TO WRK-TXT-TAM-3.                           00104300
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00104400
           MOVE WRK-FAM-OPENNESS (WRK-FAM-IDX) TO                       00104500
                WRK-TXT-ENTRADA.                                        00104600
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00104700
           MOVE WRK-TXT-TAM TO WRK-TXT-TAM-4.                           00104800
           MOVE 1 TO WRK-TALLY-PTR.                                     00104900
           STRING WRK-FAM-NOME (WRK-FAM-IDX)                            00105000
                     (1: WRK-TXT-TAM-1) DELIMITED BY SIZE               00105100
                  ' - ' DELIMITED BY SIZE                               00105200
                  WRK-FAM-TIER (WRK-FAM-IDX)                            00105300
                     (1: WRK-TXT-TAM-2) DELIMITED BY SIZE               00105400
                  ' | Value ' DELIMITED BY SIZE                         00105500
                  WRK-FAM-MONEY-RANK (WRK-FAM-IDX)                      00105600
                     (1: WRK-TXT-TAM-3) DELIMITED BY SIZE               00105700
                  ' | Switch ' DELIMITED BY SIZE                        00105800
                  WRK-FAM-OPENNESS (WRK-FAM-IDX)                        00105900
                     (1: WRK-TXT-TAM-4) DELIMITED BY SIZE               00106000
                  ' | Total Funds: ' DELIMITED BY SIZE                  00106100
                  WRK-ED-FUNDOS DELIMITED BY SIZE                       00106200
                  ' | Funds QES Works With: '                           00106300
                     DELIMITED BY SIZE                                  00106400
               INTO WRK-LG-TEXTO                                        00106500
               WITH POINTER WRK-TALLY-PTR.                              00106600
           MOVE WRK-FAM-QES-FUNDOS-CNT (WRK-FAM-IDX) TO                 00106700
                WRK-ED-FUNDOS.                                          00106800
           STRING WRK-ED-FUNDOS DELIMITED BY SIZE                       00106900
               INTO WRK-LG-TEXTO                                        00107000
               WITH POINTER WRK-TALLY-PTR.                              00107100
           PERFORM 7000-ESCREVER-LINHA.                                 00107200
      *-----------------------------------------------------            00107300
       3210-99-FIM.                                  EXIT.              00107400
      *-----------------------------------------------------            00107500
                                                                        00107600
      *-----------------------------------------------------            00107700
       4000-INICIALIZAR-PASSE2                       SECTION.           00107800
      *-----------------------------------------------------            00107900
           CLOSE NCENIN.                                                00108000
           OPEN INPUT NCENIN.                                           00108100
             PERFORM 6000-TESTAR-STATUS.                                00108200
             MOVE 0 TO WRK-FAM-PTR.                                     00108300
             MOVE SPACES TO WRK-ULT-FAMILIA.                            00108400
             PERFORM 4150-ESCREVER-CABEC-FUNDOS.                        00108500
             PERFORM 4050-LER-PASSE2.                                   00108600
      *-----------------------------------------------------            00108700
       4000-99-FIM.                                  EXIT.              00108800
      *-----------------------------------------------------            00108900
                                                                        00109000
      *-----------------------------------------------------            00109100
       4050-LER-PASSE2                               SECTION.           00109200
      *-----------------------------------------------------            00109300
           READ NCENIN.                                                 00109400
           IF WRK-FS-NCENIN EQUAL 10                                    00109500
              DISPLAY WRK-MENSAGEM-FIM                                  00109600
           END-IF.                                                      00109700
      *-----------------------------------------------------            00109800
       4050-99-FIM.                                  EXIT.              00109900
      *-----------------------------------------------------            00110000
                                                                        00110100
      *-----------------------------------------------------            00110200
       4100-PASSE2-PROCESSAR                         SECTION.           00110300
      *-----------------------------------------------------            00110400
           IF FD-NCEN-FAMILIA NOT EQUAL SPACES                          00110500
              IF FD-NCEN-FAMILIA NOT EQUAL WRK-ULT-FAMILIA              00110600
                 ADD 1 TO WRK-FAM-PTR                                   00110700
                 PERFORM 4200-IMPRIME-CABEC-FAMILIA                     00110800
              END-IF                                                    00110900
              PERFORM 4300-IMPRIME-DETALHE-FUNDO                        00111000
              PERFORM 4400-GRAVAR-EXPORT-FUNDO                          00111100
              MOVE FD-NCEN-FAMILIA TO WRK-ULT-FAMILIA                   00111200
           END-IF.                                                      00111300
           PERFORM 4050-LER-PASSE2.                                     00111400
      *-----------------------------------------------------            00111500
       4100-99-FIM.                                  EXIT.              00111600
      *-----------------------------------------------------            00111700
                                                                        00111800
      *-----------------------------------------------------            00111900
       4150-ESCREVER-CABEC-FUNDOS                    SECTION.           00112000
      *-----------------------------------------------------            00112100
           ADD 1 TO WRK-PAG.                                            00112200
           PERFORM 3050-IMPRIME-CABEC.                                  00112300
      *-----------------------------------------------------            00112400
       4150-99-FIM.                                  EXIT.              00112500
      *-----------------------------------------------------            00112600
                                                                        00112700
      *-----------------------------------------------------            00112800
       4200-IMPRIME-CABEC-FAMILIA                     SECTION.          00112900
      *-----------------------------------------------------            00113000
           MOVE WRK-LINHABRANCO TO WRK-LINHA-GERAL.                     00113100
           PERFORM 7000-ESCREVER-LINHA.                                 00113200
           MOVE SPACES TO WRK-LG-TEXTO.                                 00113300
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00113400
           MOVE WRK-FAM-NOME (WRK-FAM-PTR) TO WRK-TXT-ENTRADA.          00113500
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00113600
           MOVE WRK-TXT-TAM TO WRK-TXT-TAM-1.                           00113700
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00113800
           MOVE WRK-FAM-TIER (WRK-FAM-PTR) TO WRK-TXT-ENTRADA.          00113900
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00114000
           STRING WRK-FAM-NOME (WRK-FAM-PTR)                            00114100
                     (1: WRK-TXT-TAM-1) DELIMITED BY SIZE               00114200
                  ' (' DELIMITED BY SIZE                                00114300
                  WRK-FAM-TIER (WRK-FAM-PTR)                            00114400
                     (1: WRK-TXT-TAM) DELIMITED BY SIZE                 00114500
                  ')' DELIMITED BY SIZE                                 00114600
               INTO WRK-LG-TEXTO.                                       00114700
           PERFORM 7000-ESCREVER-LINHA.                                 00114800
           MOVE 'AI Executive Summary' TO WRK-LG-TEXTO.                 00114900
           PERFORM 7000-ESCREVER-LINHA.                                 00115000
           MOVE SPACES TO WRK-LG-TEXTO.                                 00115100
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00115200
           MOVE WRK-FAM-OPENNESS (WRK-FAM-PTR) TO                       00115300
                WRK-TXT-ENTRADA.                                        00115400
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00115500
           STRING 'Openness to Switch: ' DELIMITED BY SIZE              00115600
                  WRK-FAM-OPENNESS (WRK-FAM-PTR)                        00115700
                     (1: WRK-TXT-TAM) DELIMITED BY SIZE                 00115800
               INTO WRK-LG-TEXTO.                                       00115900
           PERFORM 7000-ESCREVER-LINHA.                                 00116000
           MOVE SPACES TO WRK-LG-TEXTO.                                 00116100
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00116200
           MOVE WRK-FAM-MONEY-RANK (WRK-FAM-PTR) TO                     00116300
                WRK-TXT-ENTRADA.                                        00116400
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00116500
           STRING 'Potential Value to EA: ' DELIMITED BY                00116600
                  SIZE                                                  00116700
                  WRK-FAM-MONEY-RANK (WRK-FAM-PTR)                      00116800
                     (1: WRK-TXT-TAM) DELIMITED BY SIZE                 00116900
               INTO WRK-LG-TEXTO.                                       00117000
           PERFORM 7000-ESCREVER-LINHA.                                 00117100
           MOVE SPACES TO WRK-LG-TEXTO.                                 00117200
           STRING 'Switch Likelihood Reasoning: '                       00117300
                  DELIMITED BY SIZE                                     00117400
                  WRK-FAM-RAZAO-SWITCH (WRK-FAM-PTR)                    00117500
                  DELIMITED BY SIZE                                     00117600
               INTO WRK-LG-TEXTO.                                       00117700
           PERFORM 7000-ESCREVER-LINHA.                                 00117800
           MOVE SPACES TO WRK-LG-TEXTO.                                 00117900
           STRING 'Likely Problems EA Can Solve: '                      00118000
                  DELIMITED BY SIZE                                     00118100
                  WRK-FAM-PROBLEMAS (WRK-FAM-PTR) DELIMITED             00118200
                  BY SIZE                                               00118300
               INTO WRK-LG-TEXTO.                                       00118400
           PERFORM 7000-ESCREVER-LINHA.                                 00118500
           MOVE SPACES TO WRK-LG-TEXTO.                                 00118600
           STRING 'Conversation Starter Script: We help '               00118700
                  'fund families standardize filing '                   00118800
                  'operations across administrators and '               00118900
                  'advisers. Could we review one recent '               00119000
                  'filing cycle to pinpoint where we can '              00119100
                  'reduce touches, improve turnaround '                 00119200
                  'consistency, and lower vendor-'                      00119300
                  'management overhead?' DELIMITED BY SIZE              00119400
               INTO WRK-LG-TEXTO.                                       00119500
           PERFORM 7000-ESCREVER-LINHA.                                 00119600
           MOVE 'Funds in Family' TO WRK-LG-TEXTO.                      00119700
           PERFORM 7000-ESCREVER-LINHA.                                 00119800
      *-----------------------------------------------------            00119900
       4200-99-FIM.                                  EXIT.              00120000
      *-----------------------------------------------------            00120100
                                                                        00120200
      *-----------------------------------------------------            00120300
       4300-IMPRIME-DETALHE-FUNDO                     SECTION.          00120400
      *-----------------------------------------------------            00120500
           MOVE SPACES TO WRK-LG-TEXTO.                                 00120600
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00120700
           MOVE FD-NCEN-FUNDO-NOME TO WRK-TXT-ENTRADA.                  00120800
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00120900
           MOVE WRK-TXT-TAM TO WRK-TXT-TAM-1.                           00121000
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00121100
           MOVE FD-NCEN-FUNDO-CIK TO WRK-TXT-ENTRADA.                   00121200
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00121300
           STRING FD-NCEN-FUNDO-NOME (1: WRK-TXT-TAM-1)                 00121400
                     DELIMITED BY SIZE                                  00121500
                  ' (CIK ' DELIMITED BY SIZE                            00121600
                  FD-NCEN-FUNDO-CIK (1: WRK-TXT-TAM)                    00121700
                     DELIMITED BY SIZE                                  00121800
                  ')' DELIMITED BY SIZE                                 00121900
               INTO WRK-LG-TEXTO.                                       00122000
           PERFORM 7000-ESCREVER-LINHA.                                 00122100
           MOVE SPACES TO WRK-LG-TEXTO.                                 00122200
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00122300
           MOVE FD-NCEN-TIPO-SOCIEDADE TO WRK-TXT-ENTRADA.              00122400
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00122500
           STRING 'Investment Company Type: '                           00122600
                  DELIMITED BY SIZE                                     00122700
                  FD-NCEN-TIPO-SOCIEDADE (1: WRK-TXT-TAM)               00122800
                     DELIMITED BY SIZE                                  00122900
               INTO WRK-LG-TEXTO.                                       00123000
           PERFORM 7000-ESCREVER-LINHA.                                 00123100
           MOVE SPACES TO WRK-LG-TEXTO.                                 00123200
           MOVE FD-NCEN-QTD-SERIES TO WRK-ED-NUM-GENERICO.              00123300
           STRING 'Total Series: ' DELIMITED BY SIZE                    00123400
                  WRK-ED-NUM-GENERICO DELIMITED BY SIZE                 00123500
               INTO WRK-LG-TEXTO.                                       00123600
           PERFORM 7000-ESCREVER-LINHA.                                 00123700
           MOVE SPACES TO WRK-LG-TEXTO.                                 00123800
           MOVE FD-NCEN-QTD-LINHAS-ACESSAO TO                           00123900
                WRK-ED-NUM-GENERICO.                                    00124000
           STRING 'Accession Rows: ' DELIMITED BY SIZE                  00124100
                  WRK-ED-NUM-GENERICO DELIMITED BY SIZE                 00124200
               INTO WRK-LG-TEXTO.                                       00124300
           PERFORM 7000-ESCREVER-LINHA.                                 00124400
           MOVE SPACES TO WRK-LG-TEXTO.                                 00124500
           MOVE FD-NCEN-TOTAL-FILINGS TO WRK-ED-NUM-GENERICO.           00124600
           STRING 'Total Filings: ' DELIMITED BY SIZE                   00124700
                  WRK-ED-NUM-GENERICO DELIMITED BY SIZE                 00124800
               INTO WRK-LG-TEXTO.                                       00124900
           PERFORM 7000-ESCREVER-LINHA.                                 00125000
           MOVE SPACES TO WRK-LG-TEXTO.                                 00125100
           MOVE FD-NCEN-FILINGS-QES TO WRK-ED-NUM-GENERICO.             00125200
           STRING 'QES Filings: ' DELIMITED BY SIZE                     00125300
                  WRK-ED-NUM-GENERICO DELIMITED BY SIZE                 00125400
               INTO WRK-LG-TEXTO.                                       00125500
           PERFORM 7000-ESCREVER-LINHA.                                 00125600
           MOVE SPACES TO WRK-LG-TEXTO.                                 00125700
           MOVE FD-NCEN-PERCENTUAL-QES TO WRK-ED-PCT.                   00125800
           STRING 'QES %: ' DELIMITED BY SIZE                           00125900
                  WRK-ED-PCT DELIMITED BY SIZE                          00126000
                  '%' DELIMITED BY SIZE                                 00126100
               INTO WRK-LG-TEXTO.                                       00126200
           PERFORM 7000-ESCREVER-LINHA.                                 00126300
           MOVE SPACES TO WRK-LG-TEXTO.                                 00126400
           IF FD-NCEN-USOU-EDGAR-AGTS                                   00126500
              STRING 'Edgar-Agents Flag: Y' DELIMITED BY                00126600
                     SIZE INTO WRK-LG-TEXTO                             00126700
           ELSE                                                         00126800
              STRING 'Edgar-Agents Flag: N' DELIMITED BY                00126900
                     SIZE INTO WRK-LG-TEXTO                             00127000
           END-IF.                                                      00127100
           PERFORM 7000-ESCREVER-LINHA.                                 00127200
           MOVE SPACES TO WRK-LG-TEXTO.                                 00127300
           MOVE FD-NCEN-QTD-GRUPOS-AGENTE TO                            00127400
                WRK-ED-NUM-GENERICO.                                    00127500
           STRING 'Total Agent Groups: ' DELIMITED BY SIZE              00127600
                  WRK-ED-NUM-GENERICO DELIMITED BY SIZE                 00127700
               INTO WRK-LG-TEXTO.                                       00127800
           PERFORM 7000-ESCREVER-LINHA.                                 00127900
           MOVE SPACES TO WRK-LG-TEXTO.                                 00128000
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00128100
           MOVE FD-NCEN-FORM-TIPOS-FUNDO TO WRK-TXT-ENTRADA.            00128200
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00128300
           STRING 'Form Types: ' DELIMITED BY SIZE                      00128400
                  FD-NCEN-FORM-TIPOS-FUNDO (1: WRK-TXT-TAM)             00128500
                     DELIMITED BY SIZE                                  00128600
               INTO WRK-LG-TEXTO.                                       00128700
           PERFORM 7000-ESCREVER-LINHA.                                 00128800
           MOVE SPACES TO WRK-LG-TEXTO.                                 00128900
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00129000
           MOVE FD-NCEN-ADMIN-NOMES TO WRK-TXT-ENTRADA.                 00129100
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00129200
           STRING 'Admin Names: ' DELIMITED BY SIZE                     00129300
                  FD-NCEN-ADMIN-NOMES (1: WRK-TXT-TAM)                  00129400
                     DELIMITED BY SIZE                                  00129500
               INTO WRK-LG-TEXTO.                                       00129600
           PERFORM 7000-ESCREVER-LINHA.                                 00129700
           MOVE SPACES TO WRK-LG-TEXTO.                                 00129800
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00129900
           MOVE FD-NCEN-ADVISER-NOMES TO WRK-TXT-ENTRADA.               00130000
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00130100
           STRING 'Adviser Names: ' DELIMITED BY SIZE                   00130200
                  FD-NCEN-ADVISER-NOMES (1: WRK-TXT-TAM)                00130300
                     DELIMITED BY SIZE                                  00130400
               INTO WRK-LG-TEXTO.                                       00130500
           PERFORM 7000-ESCREVER-LINHA.                                 00130600
           MOVE SPACES TO WRK-LG-TEXTO.                                 00130700
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00130800
           MOVE FD-NCEN-ADVISER-TIPOS TO WRK-TXT-ENTRADA.               00130900
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00131000
           STRING 'Adviser Types: ' DELIMITED BY SIZE                   00131100
                  FD-NCEN-ADVISER-TIPOS (1: WRK-TXT-TAM)                00131200
                     DELIMITED BY SIZE                                  00131300
               INTO WRK-LG-TEXTO.                                       00131400
           PERFORM 7000-ESCREVER-LINHA.                                 00131500
           MOVE SPACES TO WRK-LG-TEXTO.                                 00131600
           MOVE SPACES TO WRK-TXT-ENTRADA.                              00131700
           MOVE FD-NCEN-GRUPOS-AGENTES TO WRK-TXT-ENTRADA.              00131800
           PERFORM 3080-ACHAR-TAMANHO-TEXTO.                            00131900
           STRING 'Agent Groups Used: ' DELIMITED BY SIZE               00132000
                  FD-NCEN-GRUPOS-AGENTES (1: WRK-TXT-TAM)               00132100
                     DELIMITED BY SIZE                                  00132200
               INTO WRK-LG-TEXTO.                                       00132300
           PERFORM 7000-ESCREVER-LINHA.                                 00132400
      *-----------------------------------------------------            00132500
       4300-99-FIM.                                  EXIT.              00132600
      *-----------------------------------------------------            00132700
                                                                        00132800
      *-----------------------------------------------------            00132900
       4400-GRAVAR-EXPORT-FUNDO                       SECTION.          00133000
      *-----------------------------------------------------            00133100
           MOVE FD-NCEN-FAMILIA            TO                           00133200
                FD-NCENX-FAMILIA.                                       00133300
           MOVE FD-NCEN-FUNDO-NOME         TO                           00133400
                FD-NCENX-FUNDO-NOME.                                    00133500
           MOVE FD-NCEN-FUNDO-CIK          TO                           00133600
                FD-NCENX-FUNDO-CIK.                                     00133700
           MOVE FD-NCEN-TIPO-SOCIEDADE     TO                           00133800
                FD-NCENX-TIPO-SOCIEDADE.                                00133900
           MOVE FD-NCEN-QTD-SERIES         TO                           00134000
                FD-NCENX-QTD-SERIES.                                    00134100
           MOVE FD-NCEN-QTD-LINHAS-ACESSAO TO                           00134200
                FD-NCENX-QTD-LINHAS-ACESSAO.                            00134300
           MOVE FD-NCEN-TOTAL-FILINGS      TO                           00134400
                FD-NCENX-TOTAL-FILINGS.                                 00134500
           MOVE FD-NCEN-FILINGS-QES        TO                           00134600
                FD-NCENX-FILINGS-QES.                                   00134700
           MOVE FD-NCEN-PERCENTUAL-QES     TO                           00134800
                FD-NCENX-PERCENTUAL-QES.                                00134900
           MOVE FD-NCEN-FLAG-EDGAR-AGENTS  TO                           00135000
                FD-NCENX-FLAG-EDGAR-AGENTS.                             00135100
           MOVE FD-NCEN-QTD-GRUPOS-AGENTE  TO                           00135200
                FD-NCENX-QTD-GRUPOS-AGENTE.                             00135300
           MOVE FD-NCEN-FORM-TIPOS-FUNDO   TO                           00135400
                FD-NCENX-FORM-TIPOS-FUNDO.                              00135500
           MOVE FD-NCEN-PARES-FORM-QTD     TO                           00135600
                FD-NCENX-PARES-FORM-QTD.                                00135700
           MOVE FD-NCEN-ADMIN-NOMES        TO                           00135800
                FD-NCENX-ADMIN-NOMES.                                   00135900
           MOVE FD-NCEN-ADVISER-NOMES      TO                           00136000
                FD-NCENX-ADVISER-NOMES.                                 00136100
           MOVE FD-NCEN-ADVISER-TIPOS      TO                           00136200
                FD-NCENX-ADVISER-TIPOS.                                 00136300
           MOVE FD-NCEN-GRUPOS-AGENTES     TO                           00136400
                FD-NCENX-GRUPOS-AGENTES.                                00136500
           MOVE WRK-FAM-TIER (WRK-FAM-PTR) TO                           00136600
                FD-NCENX-FAMILIA-TIER.                                  00136700
           MOVE WRK-FAM-OPENNESS (WRK-FAM-PTR) TO                       00136800
                FD-NCENX-FAMILIA-OPENNESS.                              00136900
           MOVE WRK-FAM-MONEY-RANK (WRK-FAM-PTR) TO                     00137000
                FD-NCENX-FAMILIA-VALOR.                                 00137100
           MOVE SPACES TO FD-NCENX-FAMILIA-SCRIPT.                      00137200
           STRING 'We help fund families standardize '                  00137300
                  'filing operations across administrators '            00137400
                  'and advisers. Could we review one recent '           00137500
                  'filing cycle to pinpoint where we can '              00137600
                  'reduce touches, improve turnaround '                 00137700
                  'consistency, and lower vendor-management '           00137800
                  'overhead?' DELIMITED BY SIZE                         00137900
               INTO FD-NCENX-FAMILIA-SCRIPT.                            00138000
           MOVE WRK-FAM-RAZAO-SWITCH (WRK-FAM-PTR) TO                   00138100
                FD-NCENX-FAMILIA-RAZAO.                                 00138200
           MOVE WRK-FAM-PROBLEMAS (WRK-FAM-PTR) TO                      00138300
                FD-NCENX-FAMILIA-PROBLEMAS.                             00138400
           WRITE FD-NCENEXP.                                            00138500
      *-----------------------------------------------------            00138600
       4400-99-FIM.                                  EXIT.              00138700
      *-----------------------------------------------------            00138800
                                                                        00138900
      *-----------------------------------------------------            00139000
       4900-FINALIZAR-PASSE2                          SECTION.          00139100
      *-----------------------------------------------------            00139200
           CONTINUE.                                                    00139300
      *-----------------------------------------------------            00139400
       4900-99-FIM.                                  EXIT.              00139500
      *-----------------------------------------------------            00139600
                                                                        00139700
      *-----------------------------------------------------            00139800
       5000-FINALIZAR                                 SECTION.          00139900
      *-----------------------------------------------------            00140000
           CLOSE NCENIN NCENRPT NCENEXP.                                00140100
           DISPLAY WRK-MENSAGEM-FIM.                                    00140200
           DISPLAY 'TOTAL DE FUNDOS PROCESSADOS:  '                     00140300
                   WRK-TOT-FUNDOS.                                      00140400
           DISPLAY 'TOTAL DE FAMILIAS PROCESSADAS:'                     00140500
                   WRK-FAM-CNT.                                         00140600
      *-----------------------------------------------------            00140700
       5000-99-FIM.                                  EXIT.              00140800
      *-----------------------------------------------------            00140900
                                                                        00141000
      *-----------------------------------------------------            00141100
       6000-TESTAR-STATUS                             SECTION.          00141200
      *-----------------------------------------------------            00141300
           IF WRK-FS-NCENIN NOT EQUAL 0                                 00141400
              MOVE 'NCENFAMR'              TO WRK-PROGRAMA              00141500
              MOVE '1000'                  TO WRK-SECAO                 00141600
              MOVE 'ERRO NO OPEN NCENIN'    TO WRK-MENSAGEM             00141700
              MOVE WRK-FS-NCENIN            TO WRK-STATUS               00141800
              PERFORM 9000-ERRO                                         00141900
           END-IF.                                                      00142000
           IF WRK-FS-NCENRPT NOT EQUAL 0                                00142100
              MOVE 'NCENFAMR'              TO WRK-PROGRAMA              00142200
              MOVE '1000'                  TO WRK-SECAO                 00142300
              MOVE 'ERRO NO OPEN NCENRPT'   TO WRK-MENSAGEM             00142400
              MOVE WRK-FS-NCENRPT           TO WRK-STATUS               00142500
              PERFORM 9000-ERRO                                         00142600
           END-IF.                                                      00142700
           IF WRK-FS-NCENEXP NOT EQUAL 0                                00142800
              MOVE 'NCENFAMR'              TO WRK-PROGRAMA              00142900
              MOVE '1000'                  TO WRK-SECAO                 00143000
              MOVE 'ERRO NO OPEN NCENEXP'   TO WRK-MENSAGEM             00143100
              MOVE WRK-FS-NCENEXP           TO WRK-STATUS               00143200
              PERFORM 9000-ERRO                                         00143300
           END-IF.                                                      00143400
      *-----------------------------------------------------            00143500
       6000-99-FIM.                                  EXIT.              00143600
      *-----------------------------------------------------            00143700
                                                                        00143800
      *-----------------------------------------------------            00143900
       7000-ESCREVER-LINHA                            SECTION.          00144000
      *-----------------------------------------------------            00144100
           WRITE FD-NCENRPT FROM WRK-LINHA-GERAL.                       00144200
           ADD 1 TO WRK-LINHAS.                                         00144300
           IF WRK-LINHAS GREATER 55                                     00144400
              ADD 1 TO WRK-PAG                                          00144500
              PERFORM 3050-IMPRIME-CABEC                                00144600
           END-IF.                                                      00144700
      *-----------------------------------------------------            00144800
       7000-99-FIM.                                  EXIT.              00144900
      *-----------------------------------------------------            00145000
                                                                        00145100
      *-----------------------------------------------------            00145200
       9000-ERRO                                      SECTION.          00145300
      *-----------------------------------------------------            00145400
           DISPLAY WRK-MENSAGEM.                                        00145500
      *    CALL 'GRAVALOG' USING WRK-DADOS.                             00145600
           GOBACK.                                                      00145700
      *-----------------------------------------------------            00145800
       9000-99-FIM.                                  EXIT.              00145900
      *-----------------------------------------------------            00146000
