      *====================================================             00010000
       IDENTIFICATION                            DIVISION.              00010100
      *====================================================             00010200
       PROGRAM-ID. QESREPRT.                                            00010300
       AUTHOR. ANA PAULA SOUZA.                                         00010400
       INSTALLATION. FOURSYS - CELULA EDGAR.                            00010500
       DATE-WRITTEN. 02/14/1995.                                        00010600
       DATE-COMPILED.                                                   00010700
       SECURITY. CONFIDENCIAL - USO INTERNO FOURSYS / EDGAR.            00010800
      *===================================================*             00010900
      *  AUTOR   : ANA PAULA SOUZA                        *             00011000
      *  EMPRESA : FOURSYS - CELULA EDGAR                 *             00011100
      *  OBJETIVO: LER AS METRICAS DE FILING POR EMPRESA, *             00011200
      *            CALCULAR O SCORE DE OPORTUNIDADE DE    *             00011300
      *            RECEITA E DE PROPENSAO A TROCA DE      *             00011400
      *            AGENTE, E EMITIR O RELATORIO DE         *            00011500
      *            OPORTUNIDADE QES MAIS O ARQUIVO PLANO   *            00011600
      *            ENRIQUECIDO PARA A AREA COMERCIAL.      *            00011700
      *---------------------------------------------------*             00011800
      *  ARQUIVOS:                                        *             00011900
      *  DDNAME             I/O           INCLUDE/BOOK    *             00012000
      *  QESIN               I             #BKQESMT       *             00012100
      *  QESRPT              O             ---------      *             00012200
      *  QESEXP              O             #BKQESEX       *             00012300
      *===================================================*             00012400
      *  HISTORICO DE ALTERACOES:                          *            00012500
      *  DATA     AUTOR   CHAMADO    DESCRICAO              *           00012600
      *  950214   APS     PRJ-0044   CRIACAO DO PROGRAMA.   *           00012700
      *  950301   APS     PRJ-0044   AJUSTE DO SCORE DE     *           00012800
      *            RECEITA - FAIXA DE 40 A 79 FILINGS       *           00012900
      *            PASSOU A VALER 2 PONTOS.                 *           00013000
      *  960719   RCM     CH-0061    INCLUSAO DO BONUS DE    *          00013100
      *            FORMULARIO COMPLEXO (S-1/10-K/8-K/ETC).  *           00013200
      *  970203   RCM     CH-0075    CORRECAO NA FAIXA DE    *          00013300
      *            SWITCH SCORE PARA QES% ENTRE 40 E 54.     *          00013400
      *  981106   VL      Y2K-0031   REVISAO Y2K - DATAS DE  *          00013500
      *            VENDOR-SINCE E ULTIMO FILING PASSAM A     *          00013600
      *            SER LIDAS/GRAVADAS COMO X(10) AAAA-MM-DD  *          00013700
      *            (ERA AAMMDD DE 6 POSICOES).               *          00013800
      *  990204   VL      Y2K-0031   TESTES DE VIRADA DE     *          00013900
      *            SECULO CONCLUIDOS - SEM PENDENCIAS.       *          00014000
      *  010917   APS      CH-0102   INCLUSAO DO ARQUIVO      *         00014100
      *            PLANO ENRIQUECIDO QESEXP PARA CARGA NA    *          00014200
      *            FERRAMENTA DE CRM DA AREA COMERCIAL.      *          00014300
      *  030227   APS      PRJ-0061  INCLUSAO DO TEXTO DE    *          00014400
      *            JUSTIFICATIVA (RAZAO) NA LINHA DE         *          00014500
      *            DETALHE E NO EXPORT.                      *          00014600
      *  050815   RCM      CH-0140   CORRECAO: DOMINANTE     *          00014700
      *            ACEITA 'Y' OU 'y' NO ARQUIVO DE ENTRADA.  *          00014800
      *  081003   LFS      CH-0177   AJUSTE DE LAYOUT DA     *          00014900
      *            COLUNA QES % PARA INCLUIR O SUFIXO '%'.   *          00015000
      *  120511   LFS      PRJ-0205  REVISAO GERAL DE        *          00015100
      *            COMENTARIOS PARA A NOVA CELULA EDGAR.     *          00015200
      *  130819   RCM      CH-0219   CORRECAO NO BONUS DE    *          00015300
      *            FORMULARIO COMPLEXO: O TESTE COMPARAVA    *          00015400
      *            CONTRA O MARCADOR COM BRANCOS DE PREENCHI-*          00015500
      *            MENTO (8 POSICOES), DEIXANDO DE PONTUAR   *          00015600
      *            VARIANTES REAIS COMO 10-K/A, S-1/A E       *         00015700
      *            424B3/424B4/424B5. PASSA A COMPARAR SO O  *          00015800
      *            TAMANHO REAL DE CADA MARCADOR (SUBSTRING). *         00015900
      *===================================================*             00016000
                                                                        00016100
      *====================================================             00016200
       ENVIRONMENT                               DIVISION.              00016300
      *====================================================             00016400
       CONFIGURATION                             SECTION.               00016500
       SPECIAL-NAMES.                                                   00016600
           C01 IS TOP-OF-FORM.                                          00016700
                                                                        00016800
       INPUT-OUTPUT                              SECTION.               00016900
       FILE-CONTROL.                                                    00017000
           SELECT QESIN ASSIGN TO QESIN                                 00017100
               FILE STATUS IS WRK-FS-QESIN.                             00017200
                                                                        00017300
           SELECT QESRPT ASSIGN TO QESRPT                               00017400
               FILE STATUS IS WRK-FS-QESRPT.                            00017500
                                                                        00017600
           SELECT QESEXP ASSIGN TO QESEXP                               00017700
               FILE STATUS IS WRK-FS-QESEXP.                            00017800
                                                                        00017900
      *====================================================             00018000
       DATA                                      DIVISION.              00018100
      *====================================================             00018200
      *-----------------------------------------------------            00018300
       FILE                                      SECTION.               00018400
      *-----------------------------------------------------            00018500
       FD QESIN                                                         00018600
           RECORDING MODE IS F                                          00018700
           BLOCK CONTAINS 0 RECORDS.                                    00018800
           COPY '#BKQESMT'.                                             00018900
                                                                        00019000
       FD QESRPT                                                        00019100
           RECORDING MODE IS F                                          00019200
           BLOCK CONTAINS 0 RECORDS.                                    00019300
       01 FD-QESRPT.                                                    00019400
          05 FD-QESRPT-LINHA       PIC X(308).                          00019500
          05 FILLER                PIC X(005).                          00019600
                                                                        00019700
       FD QESEXP                                                        00019800
           RECORDING MODE IS F                                          00019900
           BLOCK CONTAINS 0 RECORDS.                                    00020000
           COPY '#BKQESEX'.                                             00020100
                                                                        00020200
      *-----------------------------------------------------            00020300
       WORKING-STORAGE                           SECTION.               00020400
      *-----------------------------------------------------            00020500
           COPY '#GLOG'.                                                00020600
      *-----------------------------------------------------            00020700
       01 FILLER PIC X(48) VALUE                                        00020800
            '--------------VARIAVEIS PARA CABECALHO-------'.            00020900
      *-----------------------------------------------------            00021000
       01 WRK-CABEC-TITULO.                                             00021100
          05 FILLER          PIC X(50) VALUE                            00021200
             'QUALITY EDGAR SOLUTIONS Client Opportunity Report'.       00021300
          05 FILLER          PIC X(263) VALUE SPACES.                   00021400
                                                                        00021500
       01 WRK-CABEC-SUBTIT.                                             00021600
          05 FILLER          PIC X(50) VALUE                            00021700
             'One row per company using QUALITY EDGAR SOLUTIONS'.       00021800
          05 FILLER          PIC X(263) VALUE SPACES.                   00021900
                                                                        00022000
       01 WRK-CABEC-GERACAO.                                            00022100
          05 FILLER          PIC X(18) VALUE 'Report generated '.       00022200
          05 WRK-CG-DATA     PIC X(08).                                 00022300
          05 FILLER          PIC X(287) VALUE SPACES.                   00022400
                                                                        00022500
       01 WRK-CABEC-COLUNAS.                                            00022600
          05 FILLER PIC X(34)  VALUE 'Company'.                         00022700
          05 FILLER PIC X(12)  VALUE 'CIK'.                             00022800
          05 FILLER PIC X(14)  VALUE 'Total Filings'.                   00022900
          05 FILLER PIC X(13)  VALUE 'QES Filings'.                     00023000
          05 FILLER PIC X(08)  VALUE 'QES %'.                           00023100
          05 FILLER PIC X(16)  VALUE 'Dominant Filer'.                  00023200
          05 FILLER PIC X(14)  VALUE 'Other Agents'.                    00023300
          05 FILLER PIC X(14)  VALUE 'Vendor Since'.                    00023400
          05 FILLER PIC X(18)  VALUE 'Last Filing Date'.                00023500
          05 FILLER PIC X(14)  VALUE 'Last Form'.                       00023600
          05 FILLER PIC X(14)  VALUE 'Revenue Rank'.                    00023700
          05 FILLER PIC X(18)  VALUE 'Switch Likelihood'.               00023800
          05 FILLER PIC X(120) VALUE 'AI Notes'.                        00023900
          05 FILLER PIC X(04)  VALUE SPACES.                            00024000
      *-----------------------------------------------------            00024100
       01 FILLER PIC X(48) VALUE                                        00024200
            '--------------VARIAVEIS PARA EXIBICAO--------'.            00024300
      *-----------------------------------------------------            00024400
       01 WRK-QESRPT-SAIDA.                                             00024500
          05 WRK-QRS-COMPANY        PIC X(34).                          00024600
          05 WRK-QRS-CIK            PIC X(12).                          00024700
          05 WRK-QRS-TOTAL-FIL      PIC X(14).                          00024800
          05 WRK-QRS-QES-FIL        PIC X(13).                          00024900
          05 WRK-QRS-QES-PCT        PIC X(08).                          00025000
          05 WRK-QRS-DOMINANTE      PIC X(16).                          00025100
          05 WRK-QRS-OUTROS-AG      PIC X(14).                          00025200
          05 WRK-QRS-VENDOR-DESDE   PIC X(14).                          00025300
          05 WRK-QRS-ULTIMA-DATA    PIC X(18).                          00025400
          05 WRK-QRS-ULTIMO-FORM    PIC X(14).                          00025500
          05 WRK-QRS-FAIXA-RECEITA  PIC X(14).                          00025600
          05 WRK-QRS-FAIXA-TROCA    PIC X(18).                          00025700
          05 WRK-QRS-RAZAO          PIC X(120).                         00025800
          05 FILLER                 PIC X(04).                          00025900
      *-----------------------------------------------------            00026000
       01 FILLER PIC X(48) VALUE                                        00026100
            '-------VARIAVEIS PARA SCORE DE OPORTUNIDADE--'.            00026200
      *-----------------------------------------------------            00026300
       01 WRK-AREA-SCORE.                                               00026400
          05 WRK-SCORE-RECEITA        PIC S9(02) COMP.                  00026500
          05 WRK-SCORE-TROCA          PIC S9(02) COMP.                  00026600
          05 WRK-BONUS-FORM-COMPLEXO  PIC 9(01)  COMP.                  00026700
          05 WRK-IDX-FORM             PIC 9(02)  COMP.                  00026800
          05 WRK-CNT-BONUS            PIC 9(02)  COMP.                  00026900
          05 WRK-IDX-ALINHA           PIC 9(02)  COMP.                  00027000
          05 WRK-PONTEIRO-RAZAO       PIC 9(03)  COMP.                  00027100
          05 FILLER                   PIC X(01).                        00027200
                                                                        00027300
       01 WRK-LASTFORM-UP             PIC X(12).                        00027400
       01 WRK-MONEY-RANK              PIC X(04).                        00027500
       01 WRK-SWITCH-RANK             PIC X(11).                        00027600
      *-----------------------------------------------------            00027700
      *  TABELA DE MARCADORES DE FORMULARIO COMPLEXO,        *          00027800
      *  CARREGADA POR REDEFINES (SEM EXEC SQL - TABELA       *         00027900
      *  FIXA EM WORKING-STORAGE).  O MARCADOR E GRAVADO      *         00028000
      *  COM BRANCOS DE PREENCHIMENTO ATE 8 POSICOES, MAS E   *         00028100
      *  TESTADO CONTRA O ULTIMO FORMULARIO SO PELO SEU       *         00028200
      *  TAMANHO REAL (VIDE WRK-TAB-FORM-TAM), PARA PEGAR     *         00028300
      *  VARIANTES COMO 10-K/A, S-1/A E 424B3/424B4/424B5.    *         00028400
      *-----------------------------------------------------            00028500
       01 WRK-TAB-FORM-DADOS.                                           00028600
          05 FILLER PIC X(08) VALUE 'S-1     '.                         00028700
          05 FILLER PIC X(08) VALUE 'S-3     '.                         00028800
          05 FILLER PIC X(08) VALUE '10-K    '.                         00028900
          05 FILLER PIC X(08) VALUE '10-Q    '.                         00029000
          05 FILLER PIC X(08) VALUE '8-K     '.                         00029100
          05 FILLER PIC X(08) VALUE 'DEF 14A '.                         00029200
          05 FILLER PIC X(08) VALUE '424B    '.                         00029300
       01 WRK-TAB-FORM REDEFINES WRK-TAB-FORM-DADOS.                    00029400
          05 WRK-TAB-FORM-MARCA  PIC X(08) OCCURS 7 TIMES.              00029500
      *-----------------------------------------------------            00029600
      *  TAMANHO REAL (SEM BRANCOS) DE CADA MARCADOR ACIMA,  *          00029700
      *  NA MESMA ORDEM - USADO PARA TESTAR POR SUBSTRING.   *          00029800
      *-----------------------------------------------------            00029900
       01 WRK-TAB-FORM-TAM-DADOS.                                       00030000
          05 FILLER PIC 9(02) COMP VALUE 3.                             00030100
          05 FILLER PIC 9(02) COMP VALUE 3.                             00030200
          05 FILLER PIC 9(02) COMP VALUE 4.                             00030300
          05 FILLER PIC 9(02) COMP VALUE 4.                             00030400
          05 FILLER PIC 9(02) COMP VALUE 3.                             00030500
          05 FILLER PIC 9(02) COMP VALUE 7.                             00030600
          05 FILLER PIC 9(02) COMP VALUE 4.                             00030700
       01 WRK-TAB-FORM-TAMS REDEFINES WRK-TAB-FORM-TAM-DADOS.           00030800
          05 WRK-TAB-FORM-TAM PIC 9(02) COMP OCCURS 7 TIMES.            00030900
      *-----------------------------------------------------            00031000
       01 FILLER PIC X(48) VALUE                                        00031100
            '-------VARIAVEIS PARA EDICAO NUMERICA---------'.           00031200
      *-----------------------------------------------------            00031300
       01 WRK-ED-NUM-GENERICO         PIC Z(6)9.                        00031400
       01 WRK-ED-PCT                  PIC ZZ9.99.                       00031500
       01 WRK-NUM-ALINHAR             PIC X(07).                        00031600
       01 WRK-NUM-ALINHADO            PIC X(07).                        00031700
      *-----------------------------------------------------            00031800
       01 FILLER PIC X(48) VALUE                                        00031900
            '-------VARIAVEIS PARA ACUMULACAO-------------'.            00032000
      *-----------------------------------------------------            00032100
       77 WRK-ACUM-LIDOS       PIC 9(07) COMP.                          00032200
      *-----------------------------------------------------            00032300
       01 FILLER PIC X(48) VALUE                                        00032400
            '-------VARIAVEIS PARA FILE STATUS------------'.            00032500
      *-----------------------------------------------------            00032600
       77 WRK-FS-QESIN         PIC 9(02).                               00032700
       77 WRK-FS-QESRPT        PIC 9(02).                               00032800
       77 WRK-FS-QESEXP        PIC 9(02).                               00032900
      *-----------------------------------------------------            00033000
       01 FILLER PIC X(48) VALUE                                        00033100
            '-------VARIAVEIS PARA MENSAGEM---------------'.            00033200
      *-----------------------------------------------------            00033300
       77 WRK-MENSAGEM-FIM     PIC X(16) VALUE                          00033400
           'FIM DO ARQUIVO.'.                                           00033500
       77 WRK-LINHABRANCO      PIC X(313) VALUE SPACES.                 00033600
      *====================================================             00033700
       PROCEDURE                                 DIVISION.              00033800
      *====================================================             00033900
      *-----------------------------------------------------            00034000
       0000-PRINCIPAL                             SECTION.              00034100
      *-----------------------------------------------------            00034200
           PERFORM 1000-INICIALIZAR.                                    00034300
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-QESIN                    00034400
                    EQUAL 10.                                           00034500
           PERFORM 3000-FINALIZAR.                                      00034600
           STOP RUN.                                                    00034700
      *-----------------------------------------------------            00034800
       0000-99-FIM.                                  EXIT.              00034900
      *-----------------------------------------------------            00035000
                                                                        00035100
      *-----------------------------------------------------            00035200
       1000-INICIALIZAR                           SECTION.              00035300
      *-----------------------------------------------------            00035400
           OPEN INPUT QESIN                                             00035500
                OUTPUT QESRPT QESEXP.                                   00035600
             PERFORM 4000-TESTAR-STATUS.                                00035700
             ACCEPT WRK-CG-DATA FROM DATE.                              00035800
             PERFORM 1100-IMPRIME-CABEC.                                00035900
             PERFORM 1050-LER.                                          00036000
      *-----------------------------------------------------            00036100
       1000-99-FIM.                                  EXIT.              00036200
      *-----------------------------------------------------            00036300
                                                                        00036400
      *-----------------------------------------------------            00036500
       1050-LER                                   SECTION.              00036600
      *-----------------------------------------------------            00036700
           READ QESIN.                                                  00036800
           IF WRK-FS-QESIN EQUAL 10                                     00036900
              DISPLAY WRK-MENSAGEM-FIM                                  00037000
           END-IF.                                                      00037100
      *-----------------------------------------------------            00037200
       1050-99-FIM.                                  EXIT.              00037300
      *-----------------------------------------------------            00037400
                                                                        00037500
      *-----------------------------------------------------            00037600
       1100-IMPRIME-CABEC                         SECTION.              00037700
      *-----------------------------------------------------            00037800
           WRITE FD-QESRPT FROM WRK-CABEC-TITULO.                       00037900
           WRITE FD-QESRPT FROM WRK-CABEC-SUBTIT.                       00038000
           WRITE FD-QESRPT FROM WRK-CABEC-GERACAO.                      00038100
           WRITE FD-QESRPT FROM WRK-LINHABRANCO.                        00038200
           WRITE FD-QESRPT FROM WRK-CABEC-COLUNAS.                      00038300
           WRITE FD-QESRPT FROM WRK-LINHABRANCO.                        00038400
      *-----------------------------------------------------            00038500
       1100-99-FIM.                                  EXIT.              00038600
      *-----------------------------------------------------            00038700
                                                                        00038800
      *-----------------------------------------------------            00038900
       2000-PROCESSAR                             SECTION.              00039000
      *-----------------------------------------------------            00039100
           ADD 1 TO WRK-ACUM-LIDOS.                                     00039200
           PERFORM 2100-CALCULAR-SCORE.                                 00039300
           PERFORM 2200-MONTAR-RAZAO.                                   00039400
           PERFORM 2300-MONTAR-DETALHE.                                 00039500
           WRITE FD-QESRPT FROM WRK-QESRPT-SAIDA.                       00039600
           PERFORM 2400-GRAVAR-EXPORT.                                  00039700
           READ QESIN.                                                  00039800
           IF WRK-FS-QESIN EQUAL 10                                     00039900
              DISPLAY WRK-MENSAGEM-FIM                                  00040000
           END-IF.                                                      00040100
      *-----------------------------------------------------            00040200
       2000-99-FIM.                                  EXIT.              00040300
      *-----------------------------------------------------            00040400
                                                                        00040500
      *-----------------------------------------------------            00040600
       2100-CALCULAR-SCORE                         SECTION.             00040700
      *-----------------------------------------------------            00040800
           MOVE 0 TO WRK-SCORE-RECEITA.                                 00040900
           MOVE 0 TO WRK-SCORE-TROCA.                                   00041000
           MOVE 0 TO WRK-BONUS-FORM-COMPLEXO.                           00041100
           MOVE FD-QES-ULTIMO-FORM-TIPO TO WRK-LASTFORM-UP.             00041200
           INSPECT WRK-LASTFORM-UP CONVERTING                           00041300
              'abcdefghijklmnopqrstuvwxyz' TO                           00041400
              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                             00041500
           PERFORM 2110-TESTAR-FORM-COMPLEXO                            00041600
              VARYING WRK-IDX-FORM FROM 1 BY 1                          00041700
              UNTIL WRK-IDX-FORM > 7                                    00041800
                 OR WRK-BONUS-FORM-COMPLEXO EQUAL 1.                    00041900
                                                                        00042000
           IF FD-QES-TOTAL-FILINGS GREATER OR EQUAL 80                  00042100
              ADD 3 TO WRK-SCORE-RECEITA                                00042200
           ELSE                                                         00042300
              IF FD-QES-TOTAL-FILINGS GREATER OR EQUAL 40               00042400
                 ADD 2 TO WRK-SCORE-RECEITA                             00042500
              ELSE                                                      00042600
                 IF FD-QES-TOTAL-FILINGS GREATER OR EQUAL 15            00042700
                    ADD 1 TO WRK-SCORE-RECEITA                          00042800
                 END-IF                                                 00042900
              END-IF                                                    00043000
           END-IF.                                                      00043100
                                                                        00043200
           IF FD-QES-PERCENTUAL GREATER OR EQUAL 70                     00043300
              ADD 2 TO WRK-SCORE-RECEITA                                00043400
           ELSE                                                         00043500
              IF FD-QES-PERCENTUAL GREATER OR EQUAL 35                  00043600
                 ADD 1 TO WRK-SCORE-RECEITA                             00043700
              END-IF                                                    00043800
           END-IF.                                                      00043900
                                                                        00044000
           ADD WRK-BONUS-FORM-COMPLEXO TO WRK-SCORE-RECEITA.            00044100
                                                                        00044200
           IF WRK-SCORE-RECEITA GREATER OR EQUAL 6                      00044300
              MOVE '$$$$' TO WRK-MONEY-RANK                             00044400
           ELSE                                                         00044500
              IF WRK-SCORE-RECEITA GREATER OR EQUAL 4                   00044600
                 MOVE '$$$ ' TO WRK-MONEY-RANK                          00044700
              ELSE                                                      00044800
                 IF WRK-SCORE-RECEITA GREATER OR EQUAL 2                00044900
                    MOVE '$$  ' TO WRK-MONEY-RANK                       00045000
                 ELSE                                                   00045100
                    MOVE '$   ' TO WRK-MONEY-RANK                       00045200
                 END-IF                                                 00045300
              END-IF                                                    00045400
           END-IF.                                                      00045500
                                                                        00045600
           IF FD-QES-PERCENTUAL LESS 20                                 00045700
              ADD 3 TO WRK-SCORE-TROCA                                  00045800
           ELSE                                                         00045900
              IF FD-QES-PERCENTUAL LESS 40                              00046000
                 ADD 2 TO WRK-SCORE-TROCA                               00046100
              ELSE                                                      00046200
                 IF FD-QES-PERCENTUAL LESS 55                           00046300
                    ADD 1 TO WRK-SCORE-TROCA                            00046400
                 END-IF                                                 00046500
              END-IF                                                    00046600
           END-IF.                                                      00046700
                                                                        00046800
           IF FD-QES-QTD-OUTROS-AGENTES GREATER OR EQUAL 3              00046900
              ADD 2 TO WRK-SCORE-TROCA                                  00047000
           ELSE                                                         00047100
              IF FD-QES-QTD-OUTROS-AGENTES GREATER OR EQUAL 1           00047200
                 ADD 1 TO WRK-SCORE-TROCA                               00047300
              END-IF                                                    00047400
           END-IF.                                                      00047500
                                                                        00047600
           IF NOT FD-QES-DOMINANTE-SIM                                  00047700
              ADD 1 TO WRK-SCORE-TROCA                                  00047800
           END-IF.                                                      00047900
                                                                        00048000
           IF WRK-SCORE-TROCA GREATER OR EQUAL 6                        00048100
              MOVE 'Very Likely' TO WRK-SWITCH-RANK                     00048200
           ELSE                                                         00048300
              IF WRK-SCORE-TROCA GREATER OR EQUAL 4                     00048400
                 MOVE 'Likely     ' TO WRK-SWITCH-RANK                  00048500
              ELSE                                                      00048600
                 IF WRK-SCORE-TROCA GREATER OR EQUAL 3                  00048700
                    MOVE 'Possible   ' TO WRK-SWITCH-RANK               00048800
                 ELSE                                                   00048900
                    IF WRK-SCORE-TROCA GREATER OR EQUAL 2               00049000
                       MOVE 'Low        ' TO WRK-SWITCH-RANK            00049100
                    ELSE                                                00049200
                       MOVE 'Very Low   ' TO WRK-SWITCH-RANK            00049300
                    END-IF                                              00049400
                 END-IF                                                 00049500
              END-IF                                                    00049600
           END-IF.                                                      00049700
      *-----------------------------------------------------            00049800
       2100-99-FIM.                                  EXIT.              00049900
      *-----------------------------------------------------            00050000
                                                                        00050100
      *-----------------------------------------------------            00050200
       2110-TESTAR-FORM-COMPLEXO                  SECTION.              00050300
      *-----------------------------------------------------            00050400
           MOVE 0 TO WRK-CNT-BONUS.                                     00050500
           INSPECT WRK-LASTFORM-UP TALLYING WRK-CNT-BONUS               00050600
              FOR ALL WRK-TAB-FORM-MARCA (WRK-IDX-FORM)                 00050700
                 (1: WRK-TAB-FORM-TAM (WRK-IDX-FORM)).                  00050800
           IF WRK-CNT-BONUS GREATER 0                                   00050900
              MOVE 1 TO WRK-BONUS-FORM-COMPLEXO                         00051000
           END-IF.                                                      00051100
      *-----------------------------------------------------            00051200
       2110-99-FIM.                                  EXIT.              00051300
      *-----------------------------------------------------            00051400
                                                                        00051500
      *-----------------------------------------------------            00051600
       2150-ALINHAR-ESQUERDA                       SECTION.             00051700
      *-----------------------------------------------------            00051800
           MOVE 1 TO WRK-IDX-ALINHA.                                    00051900
           PERFORM 2160-TESTAR-POSICAO                                  00052000
              VARYING WRK-IDX-ALINHA FROM 1 BY 1                        00052100
              UNTIL WRK-IDX-ALINHA > 7                                  00052200
                 OR WRK-NUM-ALINHAR (WRK-IDX-ALINHA:1)                  00052300
                    NOT EQUAL SPACE.                                    00052400
           IF WRK-IDX-ALINHA GREATER 7                                  00052500
              MOVE SPACES TO WRK-NUM-ALINHADO                           00052600
           ELSE                                                         00052700
              MOVE WRK-NUM-ALINHAR (WRK-IDX-ALINHA:)                    00052800
                   TO WRK-NUM-ALINHADO                                  00052900
           END-IF.                                                      00053000
      *-----------------------------------------------------            00053100
       2150-99-FIM.                                  EXIT.              00053200
      *-----------------------------------------------------            00053300
                                                                        00053400
      *-----------------------------------------------------            00053500
       2160-TESTAR-POSICAO                         SECTION.             00053600
      *-----------------------------------------------------            00053700
           CONTINUE.                                                    00053800
      *-----------------------------------------------------            00053900
       2160-99-FIM.                                  EXIT.              00054000
      *-----------------------------------------------------            00054100
                                                                        00054200
      *-----------------------------------------------------            00054300
       2200-MONTAR-RAZAO                           SECTION.             00054400
      *-----------------------------------------------------            00054500
           MOVE SPACES TO WRK-QRS-RAZAO.                                00054600
           MOVE 1 TO WRK-PONTEIRO-RAZAO.                                00054700
                                                                        00054800
           STRING 'Total filings=' DELIMITED BY SIZE                    00054900
               INTO WRK-QRS-RAZAO                                       00055000
               WITH POINTER WRK-PONTEIRO-RAZAO.                         00055100
                                                                        00055200
           MOVE FD-QES-TOTAL-FILINGS TO WRK-ED-NUM-GENERICO.            00055300
           MOVE WRK-ED-NUM-GENERICO TO WRK-NUM-ALINHAR.                 00055400
           PERFORM 2150-ALINHAR-ESQUERDA.                               00055500
           STRING WRK-NUM-ALINHADO DELIMITED BY SPACE                   00055600
               INTO WRK-QRS-RAZAO                                       00055700
               WITH POINTER WRK-PONTEIRO-RAZAO.                         00055800
                                                                        00055900
           STRING ', QUALITY EDGAR SOLUTIONS share='                    00056000
               DELIMITED BY SIZE                                        00056100
               INTO WRK-QRS-RAZAO                                       00056200
               WITH POINTER WRK-PONTEIRO-RAZAO.                         00056300
                                                                        00056400
           MOVE FD-QES-PERCENTUAL TO WRK-ED-PCT.                        00056500
           MOVE WRK-ED-PCT TO WRK-NUM-ALINHAR.                          00056600
           PERFORM 2150-ALINHAR-ESQUERDA.                               00056700
           STRING WRK-NUM-ALINHADO DELIMITED BY SPACE                   00056800
               INTO WRK-QRS-RAZAO                                       00056900
               WITH POINTER WRK-PONTEIRO-RAZAO.                         00057000
                                                                        00057100
           STRING '%, other agents=' DELIMITED BY SIZE                  00057200
               INTO WRK-QRS-RAZAO                                       00057300
               WITH POINTER WRK-PONTEIRO-RAZAO.                         00057400
                                                                        00057500
           MOVE FD-QES-QTD-OUTROS-AGENTES TO                            00057600
               WRK-ED-NUM-GENERICO.                                     00057700
           MOVE WRK-ED-NUM-GENERICO TO WRK-NUM-ALINHAR.                 00057800
           PERFORM 2150-ALINHAR-ESQUERDA.                               00057900
           STRING WRK-NUM-ALINHADO DELIMITED BY SPACE                   00058000
               INTO WRK-QRS-RAZAO                                       00058100
               WITH POINTER WRK-PONTEIRO-RAZAO.                         00058200
                                                                        00058300
           STRING ', dominant=' DELIMITED BY SIZE                       00058400
               INTO WRK-QRS-RAZAO                                       00058500
               WITH POINTER WRK-PONTEIRO-RAZAO.                         00058600
                                                                        00058700
           IF FD-QES-DOMINANTE-SIM                                      00058800
              STRING 'True' DELIMITED BY SIZE                           00058900
                  INTO WRK-QRS-RAZAO                                    00059000
                  WITH POINTER WRK-PONTEIRO-RAZAO                       00059100
           ELSE                                                         00059200
              STRING 'False' DELIMITED BY SIZE                          00059300
                  INTO WRK-QRS-RAZAO                                    00059400
                  WITH POINTER WRK-PONTEIRO-RAZAO                       00059500
           END-IF.                                                      00059600
                                                                        00059700
           STRING '.' DELIMITED BY SIZE                                 00059800
               INTO WRK-QRS-RAZAO                                       00059900
               WITH POINTER WRK-PONTEIRO-RAZAO.                         00060000
      *-----------------------------------------------------            00060100
       2200-99-FIM.                                  EXIT.              00060200
      *-----------------------------------------------------            00060300
                                                                        00060400
      *-----------------------------------------------------            00060500
       2300-MONTAR-DETALHE                         SECTION.             00060600
      *-----------------------------------------------------            00060700
           MOVE FD-QES-EMPRESA-NOME  TO WRK-QRS-COMPANY.                00060800
           MOVE FD-QES-EMPRESA-CIK   TO WRK-QRS-CIK.                    00060900
                                                                        00061000
           MOVE FD-QES-TOTAL-FILINGS TO WRK-ED-NUM-GENERICO.            00061100
           MOVE WRK-ED-NUM-GENERICO  TO WRK-QRS-TOTAL-FIL.              00061200
                                                                        00061300
           MOVE FD-QES-FILINGS-QES   TO WRK-ED-NUM-GENERICO.            00061400
           MOVE WRK-ED-NUM-GENERICO  TO WRK-QRS-QES-FIL.                00061500
                                                                        00061600
           MOVE FD-QES-PERCENTUAL    TO WRK-ED-PCT.                     00061700
           MOVE SPACES TO WRK-QRS-QES-PCT.                              00061800
           STRING WRK-ED-PCT DELIMITED BY SIZE                          00061900
                  '%'          DELIMITED BY SIZE                        00062000
               INTO WRK-QRS-QES-PCT.                                    00062100
                                                                        00062200
           IF FD-QES-DOMINANTE-SIM                                      00062300
              MOVE 'Yes'        TO WRK-QRS-DOMINANTE                    00062400
           ELSE                                                         00062500
              MOVE 'No'         TO WRK-QRS-DOMINANTE                    00062600
           END-IF.                                                      00062700
                                                                        00062800
           MOVE FD-QES-QTD-OUTROS-AGENTES TO WRK-ED-NUM-GENERICO.       00062900
           MOVE WRK-ED-NUM-GENERICO  TO WRK-QRS-OUTROS-AG.              00063000
                                                                        00063100
           MOVE FD-QES-CLIENTE-DESDE     TO WRK-QRS-VENDOR-DESDE.       00063200
           MOVE FD-QES-ULTIMO-FILING-DT  TO WRK-QRS-ULTIMA-DATA.        00063300
           MOVE FD-QES-ULTIMO-FORM-TIPO  TO WRK-QRS-ULTIMO-FORM.        00063400
           MOVE WRK-MONEY-RANK           TO WRK-QRS-FAIXA-RECEITA.      00063500
           MOVE WRK-SWITCH-RANK          TO WRK-QRS-FAIXA-TROCA.        00063600
      *-----------------------------------------------------            00063700
       2300-99-FIM.                                  EXIT.              00063800
      *-----------------------------------------------------            00063900
                                                                        00064000
      *-----------------------------------------------------            00064100
       2400-GRAVAR-EXPORT                          SECTION.             00064200
      *-----------------------------------------------------            00064300
           MOVE FD-QES-EMPRESA-NOME      TO FD-QESX-EMPRESA-NOME.       00064400
           MOVE FD-QES-EMPRESA-CIK       TO FD-QESX-EMPRESA-CIK.        00064500
           MOVE FD-QES-TOTAL-FILINGS     TO FD-QESX-TOTAL-FILINGS.      00064600
           MOVE FD-QES-FILINGS-QES       TO FD-QESX-FILINGS-QES.        00064700
           MOVE FD-QES-PERCENTUAL        TO FD-QESX-PERCENTUAL.         00064800
           MOVE FD-QES-DOMINANTE         TO FD-QESX-DOMINANTE.          00064900
           MOVE FD-QES-QTD-OUTROS-AGENTES                               00065000
                TO FD-QESX-QTD-OUTROS-AGENTES.                          00065100
           MOVE FD-QES-CLIENTE-DESDE     TO FD-QESX-CLIENTE-DESDE.      00065200
           MOVE FD-QES-ULTIMO-FILING-DT                                 00065300
                TO FD-QESX-ULTIMO-FILING-DT.                            00065400
           MOVE FD-QES-ULTIMO-FORM-TIPO                                 00065500
                TO FD-QESX-ULTIMO-FORM-TIPO.                            00065600
           MOVE WRK-MONEY-RANK           TO FD-QESX-FAIXA-RECEITA.      00065700
           MOVE WRK-SWITCH-RANK          TO FD-QESX-FAIXA-TROCA.        00065800
           MOVE WRK-QRS-RAZAO            TO FD-QESX-RAZAO.              00065900
           WRITE FD-QESEXP.                                             00066000
      *-----------------------------------------------------            00066100
       2400-99-FIM.                                  EXIT.              00066200
      *-----------------------------------------------------            00066300
                                                                        00066400
      *-----------------------------------------------------            00066500
       3000-FINALIZAR                              SECTION.             00066600
      *-----------------------------------------------------            00066700
           CLOSE QESIN QESRPT QESEXP.                                   00066800
           DISPLAY WRK-MENSAGEM-FIM.                                    00066900
           DISPLAY 'TOTAL DE EMPRESAS PROCESSADAS:'                     00067000
                   WRK-ACUM-LIDOS.                                      00067100
      *-----------------------------------------------------            00067200
       3000-99-FIM.                                  EXIT.              00067300
      *-----------------------------------------------------            00067400
                                                                        00067500
      *-----------------------------------------------------            00067600
       4000-TESTAR-STATUS                          SECTION.             00067700
      *-----------------------------------------------------            00067800
           IF WRK-FS-QESIN NOT EQUAL 0                                  00067900
              MOVE 'QESREPRT'              TO WRK-PROGRAMA              00068000
              MOVE '1000'                  TO WRK-SECAO                 00068100
              MOVE 'ERRO NO OPEN QESIN'     TO WRK-MENSAGEM             00068200
              MOVE WRK-FS-QESIN             TO WRK-STATUS               00068300
              PERFORM 9000-ERRO                                         00068400
           END-IF.                                                      00068500
           IF WRK-FS-QESRPT NOT EQUAL 0                                 00068600
              MOVE 'QESREPRT'              TO WRK-PROGRAMA              00068700
              MOVE '1000'                  TO WRK-SECAO                 00068800
              MOVE 'ERRO NO OPEN QESRPT'    TO WRK-MENSAGEM             00068900
              MOVE WRK-FS-QESRPT            TO WRK-STATUS               00069000
              PERFORM 9000-ERRO                                         00069100
           END-IF.                                                      00069200
           IF WRK-FS-QESEXP NOT EQUAL 0                                 00069300
              MOVE 'QESREPRT'              TO WRK-PROGRAMA              00069400
              MOVE '1000'                  TO WRK-SECAO                 00069500
              MOVE 'ERRO NO OPEN QESEXP'    TO WRK-MENSAGEM             00069600
              MOVE WRK-FS-QESEXP            TO WRK-STATUS               00069700
              PERFORM 9000-ERRO                                         00069800
           END-IF.                                                      00069900
      *-----------------------------------------------------            00070000
       4000-99-FIM.                                  EXIT.              00070100
      *-----------------------------------------------------            00070200
                                                                        00070300
      *-----------------------------------------------------            00070400
       9000-ERRO                                   SECTION.             00070500
      *-----------------------------------------------------            00070600
           DISPLAY WRK-MENSAGEM.                                        00070700
      *    CALL 'GRAVALOG' USING WRK-DADOS.                             00070800
           GOBACK.                                                      00070900
      *-----------------------------------------------------            00071000
       9000-99-FIM.                                  EXIT.              00071100
      *-----------------------------------------------------            00071200
